000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WFHAVRS.
000400 AUTHOR. J. STRAUB.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/22/98.
000700 DATE-COMPILED. 04/22/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          GREAT-CIRCLE (HAVERSINE) DISTANCE IN METRES BETWEEN
001300*          TWO LAT/LON PAIRS.  CALLED BY WFCLSFY (STATIONARY
001400*          SPLIT, MOBILE DECIMATION) AND BY WFWMED (WEISZFELD
001500*          ITERATION).  EARTH RADIUS IS TAKEN AS A FIXED
001600*          6,371,000 METRES.
001700*
001800* MAINTENANCE LOG
001900*   04/22/98  JS   ORIGINAL CODING FOR THE CLASSIFY UNIT
002000*   06/14/03  MM   SWITCHED THE TRIG FROM THE HAND-ROLLED SERIES
002100*                  APPROXIMATION TO FUNCTION SIN/COS/ASIN/SQRT -
002200*                  THE SHOP'S NEW COMPILER RELEASE SUPPORTS THEM
002300*                  AND THE OLD SERIES WAS DRIFTING PAST 30KM (WF-0098)
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  WS-RADIUS-M                 PIC S9(07)      COMP-3
003700                                  VALUE 6371000.
003800 01  WS-DEG-TO-RAD               PIC S9(1)V9(9)  COMP-3
003900                                  VALUE 0.017453293.
004000
004100 01  WF-HAVR-WORK.
004200     05  WS-PHI1                 PIC S9(3)V9(9)  COMP-3.
004300     05  WS-PHI2                 PIC S9(3)V9(9)  COMP-3.
004400     05  WS-DPHI                 PIC S9(3)V9(9)  COMP-3.
004500     05  WS-DLAMBDA               PIC S9(3)V9(9)  COMP-3.
004600     05  WS-SIN-DPHI2             PIC S9(3)V9(9)  COMP-3.
004700     05  WS-SIN-DLAM2             PIC S9(3)V9(9)  COMP-3.
004800     05  WS-COS-PHI1              PIC S9(3)V9(9)  COMP-3.
004900     05  WS-COS-PHI2              PIC S9(3)V9(9)  COMP-3.
005000     05  WS-H                     PIC S9(3)V9(9)  COMP-3.
005100     05  WS-SQRT-H                PIC S9(3)V9(9)  COMP-3.
005200     05  WS-C                     PIC S9(3)V9(9)  COMP-3.
005300     05  FILLER                  PIC X(04).
005400
005500 LINKAGE SECTION.
005600 01  HAVR-LAT1                   PIC S9(03)V9(07).
005700 01  HAVR-LAT1-OCTETS REDEFINES HAVR-LAT1.
005800     05  HAVR-LAT1-WHOLE         PIC S9(03).
005900     05  HAVR-LAT1-FRAC          PIC 9(07).
006000 01  HAVR-LON1                   PIC S9(03)V9(07).
006100 01  HAVR-LON1-OCTETS REDEFINES HAVR-LON1.
006200     05  HAVR-LON1-WHOLE         PIC S9(03).
006300     05  HAVR-LON1-FRAC          PIC 9(07).
006400 01  HAVR-LAT2                   PIC S9(03)V9(07).
006500 01  HAVR-LAT2-OCTETS REDEFINES HAVR-LAT2.
006600     05  HAVR-LAT2-WHOLE         PIC S9(03).
006700     05  HAVR-LAT2-FRAC          PIC 9(07).
006800 01  HAVR-LON2                   PIC S9(03)V9(07).
006900 01  HAVR-DIST-M                 PIC S9(09)V9(03).
007000 01  HAVR-RETURN-CD              PIC S9(04)      COMP.
007100
007200 PROCEDURE DIVISION USING HAVR-LAT1, HAVR-LON1, HAVR-LAT2,
007300                           HAVR-LON2, HAVR-DIST-M,
007400                           HAVR-RETURN-CD.
007500     COMPUTE WS-PHI1 = HAVR-LAT1 * WS-DEG-TO-RAD.
007600     COMPUTE WS-PHI2 = HAVR-LAT2 * WS-DEG-TO-RAD.
007700     COMPUTE WS-DPHI = (HAVR-LAT2 - HAVR-LAT1) * WS-DEG-TO-RAD.
007800     COMPUTE WS-DLAMBDA = (HAVR-LON2 - HAVR-LON1) * WS-DEG-TO-RAD.
007900
008000     COMPUTE WS-SIN-DPHI2 =
008100         FUNCTION SIN(WS-DPHI / 2) * FUNCTION SIN(WS-DPHI / 2).
008200     COMPUTE WS-SIN-DLAM2 =
008300         FUNCTION SIN(WS-DLAMBDA / 2) * FUNCTION SIN(WS-DLAMBDA / 2).
008400     COMPUTE WS-COS-PHI1 = FUNCTION COS(WS-PHI1).
008500     COMPUTE WS-COS-PHI2 = FUNCTION COS(WS-PHI2).
008600
008700     COMPUTE WS-H =
008800         WS-SIN-DPHI2 +
008900         (WS-COS-PHI1 * WS-COS-PHI2 * WS-SIN-DLAM2).
009000
009100     IF WS-H < 0
009200         MOVE 0 TO WS-H.
009300     IF WS-H > 1
009400         MOVE 1 TO WS-H.
009500
009600     COMPUTE WS-SQRT-H = FUNCTION SQRT(WS-H).
009700     COMPUTE WS-C = 2 * FUNCTION ASIN(WS-SQRT-H).
009800     COMPUTE HAVR-DIST-M ROUNDED = WS-RADIUS-M * WS-C.
009900
010000     MOVE ZERO TO HAVR-RETURN-CD.
010100     GOBACK.
