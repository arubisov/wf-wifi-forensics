000100******************************************************************
000200* WFPATH  --  DRIVE-PATH RECORD (ONE VEHICLE GPS SNAPSHOT)
000300*
000400*             KEYED BY PATH-TS ON THE WFPATH VSAM FILE.  THE
000500*             WHOLE FILE IS EMPTIED AND REBUILT BY EVERY
000600*             WFINGEST RUN - SEE PARA 150.
000700*
000800* MAINTENANCE:
000900*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
001000*   11/30/99  RD   Y2K REVIEW - PATH-TS IS EPOCH SECONDS - OK
001100******************************************************************
001200 01  WF-DRIVE-PATH-REC.
001300     05  PATH-TS                      PIC S9(10).
001400     05  PATH-LAT                     PIC S9(03)V9(07).
001500     05  PATH-LON                     PIC S9(03)V9(07).
001600     05  FILLER                       PIC X(02).
