000100******************************************************************
000200* WFCFG   --  CLASSIFIER-CONFIG PARAMETER TABLE (DRIVING/WALKING)
000300*
000400*             WORKING-STORAGE TABLE, NOT A FILE.  LOADED BY
000500*             WFCLSFY PARA 050-LOAD-CFG-TABLE AT HOUSEKEEPING
000600*             TIME.  THE ANALYZE STEP ALWAYS RUNS THE DRIVING
000700*             PRESET (CFG-IDX = 1) - WALKING (CFG-IDX = 2) IS
000800*             CARRIED FOR THE DAY SOMEBODY WIRES UP A SURVEY
000900*             PARM CARD TO PICK IT.
001000*
001100* MAINTENANCE:
001200*   09/09/98  JS   ORIGINAL CODING - DRIVING PRESET ONLY
001300*   02/18/04  MM   ADDED WALKING PRESET ROW PER SURVEY-TEAM
001400*                  REQUEST (TICKET WF-0147)
001500******************************************************************
001600 01  WF-CFG-TABLE.
001700     05  CFG-PRESET-TBL OCCURS 2 TIMES INDEXED BY CFG-IDX.
001800         10  CFG-PRESET-NAME          PIC X(08).
001900         10  CFG-T-MAX-GAP            PIC S9(05)      COMP.
002000         10  CFG-MIN-WINDOW-LEN       PIC S9(05)      COMP.
002100         10  CFG-R-STATIONARY         PIC S9(05)V9(02) COMP-3.
002200         10  CFG-MOBILE-DECIM-D       PIC S9(05)V9(02) COMP-3.
002300         10  CFG-MOBILE-DECIM-T       PIC S9(05)      COMP.
002400         10  CFG-MAX-SPEED-MS         PIC S9(03)V9(04) COMP-3.
002500         10  FILLER                   PIC X(04).
