000100******************************************************************
000200* WFOBSV  --  OBSERVATION RECORD (ONE PER OVERHEARD TRANSMISSION)
000300*
000400*             APPENDED SEQUENTIALLY TO THE WFOBSV FILE BY
000500*             WFINGEST; READ SEQUENTIALLY BY WFCLSFY AND WFATMOS.
000600*
000700* MAINTENANCE:
000800*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
000900*   04/22/98  JS   ADDED OBSV-HAS-POSITION / OBSV-HAS-CHANNEL
001000*                  SWITCHES - NOT EVERY PACKET CARRIES A FIX
001100*   11/30/99  RD   Y2K REVIEW - OBSV-TS IS EPOCH SECONDS - OK
001200******************************************************************
001300 01  WF-OBSERVATION-REC.
001400     05  OBSV-MAC                    PIC X(17).
001500     05  OBSV-SESSION-ID              PIC X(36).
001600     05  OBSV-TS                      PIC S9(10).
001700     05  OBSV-HAS-POSITION            PIC X(01).
001800         88  OBSV-POSITION-PRESENT    VALUE "Y".
001900         88  OBSV-POSITION-ABSENT     VALUE "N".
002000     05  OBSV-LAT                     PIC S9(03)V9(07).
002100     05  OBSV-LON                     PIC S9(03)V9(07).
002200     05  OBSV-RSSI                    PIC S9(03).
002300     05  OBSV-HAS-CHANNEL             PIC X(01).
002400         88  OBSV-CHANNEL-PRESENT     VALUE "Y".
002500         88  OBSV-CHANNEL-ABSENT      VALUE "N".
002600     05  OBSV-CHANNEL                 PIC 9(03).
002700     05  OBSV-FREQUENCY               PIC 9(10).
002800     05  FILLER                       PIC X(09).
