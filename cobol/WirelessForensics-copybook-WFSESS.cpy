000100******************************************************************
000200* WFSESS  --  MISSION SESSION RECORD (ONE PER INGESTED RAW SET)
000300*
000400*             KEYED BY SESN-SESSION-ID ON THE WFSESS VSAM FILE;
000500*             SESN-SHA256 IS THE ALTERNATE KEY USED TO SKIP A
000600*             RAW CAPTURE SET THAT HAS ALREADY BEEN INGESTED.
000700*
000800* MAINTENANCE:
000900*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
001000*   03/02/99  RD   WIDENED SRC-FILE TO X(128) - LONG UNC PATHS
001100*   11/30/99  RD   Y2K REVIEW - ALL TS FIELDS ARE EPOCH SECONDS,
001200*                  NO 2-DIGIT YEAR FIELDS IN THIS RECORD - OK
001300*   06/14/03  MM   ADDED SESN-SHA256 ALTERNATE KEY FOR DEDUP
001400******************************************************************
001500 01  WF-SESSION-REC.
001600     05  SESN-SESSION-ID             PIC X(36).
001700     05  SESN-MISSION                PIC X(32).
001800     05  SESN-SRC-FILE                PIC X(128).
001900     05  SESN-SHA256                  PIC X(64).
002000     05  SESN-START-TS                PIC S9(10).
002100     05  SESN-END-TS                  PIC S9(10).
002200     05  FILLER                       PIC X(10).
