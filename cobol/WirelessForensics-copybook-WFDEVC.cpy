000100******************************************************************
000200* WFDEVC  --  DEVICE MASTER RECORD (ONE PER DISTINCT HW ADDRESS)
000300*
000400*             KEYED BY DEVC-MAC ON THE WFDEVC VSAM FILE.  MERGED
000500*             ACROSS INGEST RUNS - SEE WFINGEST PARA 340.
000600*
000700* MAINTENANCE:
000800*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
000900*   09/09/98  JS   ADDED DEVC-MAC-OCTETS REDEFINES FOR THE
001000*                  LOCALLY-ADMINISTERED BIT TEST
001100*   11/30/99  RD   Y2K REVIEW - FIRST-TS/LAST-TS ARE EPOCH
001200*                  SECONDS - NO 2-DIGIT YEAR EXPOSURE - OK
001300*   02/18/04  MM   ADDED DEVC-SSID FOR ATMOS UNIQUE-SSID COUNT
001400******************************************************************
001500 01  WF-DEVICE-REC.
001600     05  DEVC-MAC                    PIC X(17).
001700     05  DEVC-MAC-OCTETS REDEFINES DEVC-MAC.
001800         10  DEVC-MAC-OCT1            PIC X(02).
001900         10  FILLER                   PIC X(15).
002000     05  DEVC-DEV-TYPE                PIC X(24).
002100     05  DEVC-FIRST-TS                PIC S9(10).
002200     05  DEVC-LAST-TS                 PIC S9(10).
002300     05  DEVC-OUI-MANUF               PIC X(32).
002400     05  DEVC-ENCRYPTION              PIC X(32).
002500     05  DEVC-IS-RANDOMIZED           PIC 9(01).
002600         88  DEVC-RANDOMIZED          VALUE 1.
002700         88  DEVC-NOT-RANDOMIZED      VALUE 0.
002800     05  DEVC-SSID                    PIC X(32).
002900     05  FILLER                       PIC X(02).
