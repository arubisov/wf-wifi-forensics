000100******************************************************************
000200* WFABND  --  DIAGNOSTIC DUMP LINE, WRITTEN TO SYSOUT JUST BEFORE
000300*             1000-ABEND-RTN FORCES THE DIVIDE-BY-ZERO ABEND.
000400*
000500*             CARRIED FORWARD FROM THE OLD ABENDREC MEMBER USED
000600*             ON THE SHOP'S BATCH-1 SUITE (TICKET WF-0012) - SAME
000700*             SHAPE, RENAMED FOR THE SURVEY SYSTEM.
000800*
000900* MAINTENANCE:
001000*   07/11/97  JS   ORIGINAL CODING (CARRIED FROM ABENDREC)
001100*   11/30/99  RD   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD - OK
001200******************************************************************
001300 01  WF-ABEND-REC.
001400     05  ABND-REASON                  PIC X(40).
001500     05  ABND-EXPECTED-VAL             PIC X(15).
001600     05  ABND-ACTUAL-VAL               PIC X(15).
001700     05  ABND-ZERO-VAL                PIC S9(01)     COMP
001800                                       VALUE ZERO.
001900     05  ABND-ONE-VAL                 PIC S9(01)     COMP
002000                                       VALUE 1.
002100     05  FILLER                       PIC X(10).
