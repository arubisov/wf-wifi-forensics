000100******************************************************************
000200* WFATMR  --  ATMOS RESULT WORKING-STORAGE (SUMMARY STATISTICS)
000300*
000400*             BUILT ENTIRELY IN WORKING-STORAGE BY WFATMOS; NOT A
000500*             FILE RECORD.  THE THREE OCCURS TABLES ARE LOADED IN
000600*             DESCENDING COUNT ORDER BEFORE 800-PRINT-REPORT.
000700*
000800* MAINTENANCE:
000900*   09/09/98  JS   ORIGINAL CODING FOR ATMOS SUMMARY REPORT
001000*   06/14/03  MM   ADDED ATMR-OUI-TBL TOP-5 TRUNCATION
001100*   02/18/04  MM   ADDED ATMR-TIME-RANGE SCALARS
001200*   03/09/04  MM   ATMR-ENC-ROW-BYTES WAS TWO BYTES SHORT OF THE
001300*                  ACTUAL ROW (8-BYTE PROTOCOL + 5-BYTE PACKED
001400*                  COUNT) - WIDENED TO X(13) (WF-0133)
001500*   03/09/04  MM   ADDED ATMR-MAC-TBL-OCCURS REDEFINES FOR WHOLE-
001600*                  ROW SWAPS IN THE SECTION-3 DESCENDING SORT
001700******************************************************************
001800 01  WF-ATMOS-RESULTS.
001900     05  ATMR-ENCRYPT-TBL OCCURS 10 TIMES INDEXED BY ATMR-ENC-IDX.
002000         10  ATMR-ENC-PROTOCOL        PIC X(08).
002100         10  ATMR-ENC-COUNT           PIC 9(09)       COMP-3.
002200     05  ATMR-ENC-TBL-OCCURS REDEFINES ATMR-ENCRYPT-TBL.
002300         10  ATMR-ENC-ROW OCCURS 10 TIMES.
002400             15  ATMR-ENC-ROW-BYTES   PIC X(13).
002500     05  ATMR-MAC-TBL OCCURS 500 TIMES INDEXED BY ATMR-MAC-IDX.
002600         10  ATMR-MAC-ADDR            PIC X(17).
002700         10  ATMR-MAC-SSID            PIC X(32).
002800         10  ATMR-MAC-COUNT           PIC 9(09)       COMP-3.
002900     05  ATMR-MAC-TBL-OCCURS REDEFINES ATMR-MAC-TBL.
003000         10  ATMR-MAC-ROW OCCURS 500 TIMES.
003100             15  ATMR-MAC-ROW-BYTES   PIC X(54).
003200     05  ATMR-OUI-TBL OCCURS 5 TIMES INDEXED BY ATMR-OUI-IDX.
003300         10  ATMR-OUI-MANUF           PIC X(32).
003400         10  ATMR-OUI-COUNT           PIC 9(09)       COMP-3.
003500     05  ATMR-UNIQUE-MAC-COUNT        PIC 9(09)       COMP-3.
003600     05  ATMR-UNIQUE-SSID-COUNT       PIC 9(09)       COMP-3.
003700     05  ATMR-MAX-PACKETS             PIC 9(09)       COMP-3.
003800     05  ATMR-MAX-MOBILE-POINTS       PIC 9(09)       COMP-3.
003900     05  ATMR-TIME-RANGE.
004000         10  ATMR-MIN-TS              PIC S9(10).
004100         10  ATMR-MAX-TS              PIC S9(10).
004200     05  FILLER                       PIC X(04).
