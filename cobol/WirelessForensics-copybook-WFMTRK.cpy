000100******************************************************************
000200* WFMTRK  --  MOBILE-TRACK-POINT RECORD (ONE RETAINED TRACK POINT)
000300*
000400*             KEYED BY MTRK-MAC + MTRK-TS ON THE WFMTRK VSAM FILE,
000500*             DUPLICATE KEY REPLACES.  ENTIRE FILE IS REBUILT BY
000600*             EVERY WFCLSFY RUN - SEE PARA 700-REWRITE-OUTPUTS.
000700*
000800* MAINTENANCE:
000900*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
001000*   11/30/99  RD   Y2K REVIEW - MTRK-TS IS EPOCH SECONDS - OK
001100*   02/18/04  MM   GROUPED MTRK-MAC/MTRK-TS UNDER MTRK-KEY SO THE
001200*                  VSAM RECORD KEY CAN SPAN BOTH FIELDS (WF-0119)
001300******************************************************************
001400 01  WF-MOBILE-TRACK-REC.
001500     05  MTRK-KEY.
001600         10  MTRK-MAC                 PIC X(17).
001700         10  MTRK-TS                  PIC S9(10).
001800     05  MTRK-LAT                     PIC S9(03)V9(07).
001900     05  MTRK-LON                     PIC S9(03)V9(07).
002000     05  FILLER                       PIC X(06).
