000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WFCLSFY.
000400 AUTHOR. J. STRAUB.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/09/98.
000700 DATE-COMPILED. 09/09/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE "ANALYZE" STEP OF THE SURVEY PIPELINE.  IT
001400*          READS THE WHOLE OBSERVATION FACT FILE - PRESORTED BY A
001500*          PRIOR JCL SORT STEP ASCENDING ON OBSV-MAC WITHIN
001600*          OBSV-TS - AND FOR EACH DEVICE IN TURN:
001700*
001800*            - BREAKS THE DEVICE'S OBSERVATIONS INTO WINDOWS ON
001900*              A TIME GAP,
002000*            - SPLITS EACH WINDOW INTO STATIONARY OR MOBILE BY
002100*              ITS WORST-CASE SPREAD,
002200*            - COLLAPSES THE STATIONARY WINDOWS TO ONE FIXED-
002300*              LOCATION RECORD (CALLING WFWMED FOR THE WEIGHTED
002400*              GEOMETRIC MEDIAN),
002500*            - THINS THE MOBILE POINTS DOWN TO A TRACK.
002600*
002700*          THE STATIC-AP AND MOBILE-TRACK STORES ARE EMPTIED AT
002800*          THE START OF EVERY RUN AND BUILT BACK UP FROM SCRATCH -
002900*          THERE IS NO CARRY-FORWARD BETWEEN ANALYZE RUNS.
003000*
003100******************************************************************
003200
003300         OBSERVATION FACT FILE (SORTED) - UT-S-WFOBSV
003400         STATIC-AP FILE (VSAM)          - WFSTAP
003500         MOBILE-TRACK FILE (VSAM)       - WFMTRK
003600         DUMP FILE                      - SYSOUT
003700
003800******************************************************************
003900* MAINTENANCE LOG
004000*   09/09/98  JS   ORIGINAL CODING - DRIVING PRESET ONLY, SEE
004100*                  WFCFG FOR THE PARAMETER TABLE (WF-0034)
004200*   11/30/99  RD   Y2K REVIEW COMPLETE - ALL TIMESTAMP FIELDS IN
004300*                  THIS PROGRAM ARE EPOCH SECONDS - OK
004400*   06/14/03  MM   MOVED THE PER-WINDOW MAX-PAIRWISE-DISTANCE CALL
004500*                  OUT TO WFHAVRS (FORMERLY A HAND-ROLLED FLAT-
004600*                  EARTH APPROXIMATION IN THIS PROGRAM) (WF-0098)
004700*   02/18/04  MM   RAISED WF-DEV-OBS-TABLE FROM 800 TO 2000 ROWS -
004800*                  THE LONGER SURVEY MISSIONS WERE OVERFLOWING
004900*                  THE TABLE ON HIGH-TRAFFIC ACCESS POINTS (WF-0099)
005000*   07/02/04  MM   050-LOAD-CFG-TABLE'S DRIVING/WALKING PRESET
005100*                  LITERALS DID NOT MATCH THE PARAMETER TABLE THE
005200*                  SURVEY TEAM SIGNED OFF ON - R-STATIONARY WAS OVER
005300*                  TEN TIMES TOO TIGHT ON THE DRIVING ROW, SO NEARLY
005400*                  EVERY WINDOW WAS COMING OUT MOBILE.  CORRECTED
005500*                  ALL SEVEN FIELDS ON BOTH ROWS (WF-0157)
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700         ASSIGN TO UT-S-SYSOUT
006800         ORGANIZATION IS SEQUENTIAL.
006900
007000****** PASSED IN FROM A PRIOR SORT STEP - SORTED ASCENDING BY
007100****** OBSV-MAC WITHIN OBSV-TS.  THIS PROGRAM DOES NOT RE-SORT.
007200     SELECT WF-OBSVQS
007300         ASSIGN TO UT-S-WFOBSV
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS OFCODE.
007600
007700     SELECT WF-STAPVS
007800         ASSIGN TO WFSTAP
007900         ORGANIZATION IS INDEXED
008000         ACCESS MODE IS RANDOM
008100         RECORD KEY IS STAP-MAC
008200         FILE STATUS IS SVCODE.
008300
008400     SELECT WF-MTRKVS
008500         ASSIGN TO WFMTRK
008600         ORGANIZATION IS INDEXED
008700         ACCESS MODE IS RANDOM
008800         RECORD KEY IS MTRK-KEY
008900         FILE STATUS IS MVCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100 FD  WF-OBSVQS
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS WF-OBSERVATION-REC.
010600     COPY WFOBSV.
010700
010800 FD  WF-STAPVS
010900     RECORD CONTAINS 80 CHARACTERS
011000     DATA RECORD IS WF-STATIC-AP-REC.
011100     COPY WFSTAP.
011200
011300 FD  WF-MTRKVS
011400     RECORD CONTAINS 50 CHARACTERS
011500     DATA RECORD IS WF-MOBILE-TRACK-REC.
011600     COPY WFMTRK.
011700
011800 WORKING-STORAGE SECTION.
011900 01  FILE-STATUS-CODES.
012000     05  OFCODE                  PIC X(2).
012100         88 CODE-READ            VALUE SPACES.
012200         88 NO-MORE-OBSV         VALUE "10".
012300     05  SVCODE                  PIC X(2).
012400         88 STAP-CODE-OK         VALUE SPACES.
012500     05  MVCODE                  PIC X(2).
012600         88 MTRK-CODE-OK         VALUE SPACES.
012700     05  FILLER                  PIC X(02).
012800
012900     COPY WFCFG.
013000
013100****** ONE DEVICE'S OBSERVATIONS, LOADED FROM THE SORTED FILE.
013200****** INDEXED BY OBS-IDX THROUGHOUT THE REST OF THE PROGRAM.
013300 01  WF-DEV-OBS-TABLE.
013400     05  DOBS-ENTRY OCCURS 2000 TIMES INDEXED BY OBS-IDX.
013500         10  DOBS-TS              PIC S9(10).
013600         10  DOBS-LAT             PIC S9(03)V9(07).
013700         10  DOBS-LON             PIC S9(03)V9(07).
013800         10  DOBS-RSSI            PIC S9(03).
013900         10  FILLER               PIC X(05).
014000
014100****** ONE ENTRY PER WINDOW FOR THE CURRENT DEVICE.
014200 01  WF-WINDOW-TABLE.
014300     05  WIN-ENTRY OCCURS 500 TIMES INDEXED BY WIN-IDX.
014400         10  WIN-FIRST-IDX        PIC 9(05)       COMP.
014500         10  WIN-LAST-IDX         PIC 9(05)       COMP.
014600         10  WIN-START-TS         PIC S9(10).
014700         10  WIN-END-TS           PIC S9(10).
014800         10  WIN-POINT-COUNT      PIC 9(05)       COMP.
014900         10  WIN-MAX-DIST         PIC S9(09)V9(03).
015000         10  WIN-STATIONARY-SW    PIC X(01).
015100             88  WIN-IS-STATIONARY VALUE "Y".
015200         10  WIN-WEIGHT           PIC S9(09)V9(06) COMP-3.
015300         10  WIN-CENTR-LAT        PIC S9(03)V9(07).
015400         10  WIN-CENTR-LON        PIC S9(03)V9(07).
015500
015600****** RAW VIEW OF THE WINDOW TABLE FOR THE DIAGNOSTIC DUMP
015700****** UTILITY (SEE WFABND) - SPARES THE DUMP FROM HAVING TO
015800****** KNOW THE TABLE'S SUBFIELD BREAKOUT.
015900 01  WF-WINDOW-TABLE-OCTETS REDEFINES WF-WINDOW-TABLE.
016000     05  WIN-ENTRY-OC OCCURS 500 TIMES.
016100         10  FILLER               PIC X(64).
016200
016300****** WINDOW CENTROIDS FOR THE CURRENT STATIONARY DEVICE - FED
016400****** STRAIGHT INTO WFWMED'S LINKAGE SECTION TABLE.
016500 01  WF-STAT-POINT-TABLE.
016600     05  STAT-POINT OCCURS 500 TIMES INDEXED BY STAT-IDX.
016700         10  STAT-PT-LAT          PIC S9(03)V9(07).
016800         10  STAT-PT-LON          PIC S9(03)V9(07).
016900         10  STAT-PT-WEIGHT       PIC S9(09)V9(06) COMP-3.
017000         10  FILLER               PIC X(04).
017100
017200****** RETAINED MOBILE TRACK POINTS FOR THE CURRENT DEVICE, BUILT
017300****** UP BEFORE THE DEVICE'S TRACK IS WRITTEN (OR DROPPED).
017400 01  WF-MOBKEPT-TABLE.
017500     05  MOBK-ENTRY OCCURS 2000 TIMES INDEXED BY MOBK-IDX.
017600         10  MOBK-TS              PIC S9(10).
017700         10  MOBK-LAT             PIC S9(03)V9(07).
017800         10  MOBK-LON             PIC S9(03)V9(07).
017900
018000 01  WF-DECIMATE-WORK REDEFINES WF-MOBKEPT-TABLE.
018100     05  FILLER                   PIC X(48000).
018200
018300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018400     05  WS-DEV-OBS-COUNT         PIC 9(05)       COMP.
018500     05  WS-WIN-COUNT             PIC 9(05)       COMP.
018600     05  WS-STAT-COUNT            PIC 9(05)       COMP.
018700     05  WS-MOBK-COUNT            PIC 9(05)       COMP.
018800     05  WS-WIN-START-IDX         PIC 9(05)       COMP.
018900     05  WS-WIN-END-IDX-TEMP      PIC 9(05)       COMP.
019000     05  WS-WIN-LEN               PIC 9(05)       COMP.
019100     05  WS-GAP                   PIC S9(10).
019200     05  WS-P1-IDX                PIC 9(05)       COMP.
019300     05  WS-P2-IDX                PIC 9(05)       COMP.
019400     05  WS-PAIR-DIST             PIC S9(09)V9(03).
019500     05  WS-PT-WEIGHT             PIC S9(09)V9(06) COMP-3.
019600     05  WS-SUM-W                 PIC S9(09)V9(06) COMP-3.
019700     05  WS-SUM-W-LAT             PIC S9(12)V9(06) COMP-3.
019800     05  WS-SUM-W-LON             PIC S9(12)V9(06) COMP-3.
019900     05  WS-LOC-ERR-NUM           PIC S9(12)V9(06) COMP-3.
020000     05  WS-LOC-ERR-DEN           PIC S9(09)V9(06) COMP-3.
020100     05  WS-DI                    PIC S9(09)V9(03).
020200     05  WS-FIRST-SEEN            PIC S9(10).
020300     05  WS-LAST-SEEN             PIC S9(10).
020400     05  WS-N-OBS                 PIC 9(09)       COMP.
020500     05  WS-DT                    PIC S9(10).
020600     05  WS-DT-FLOOR              PIC S9(10).
020700     05  WS-D                     PIC S9(09)V9(03).
020800     05  WS-SPEED                 PIC S9(09)V9(04) COMP-3.
020900     05  WS-LAST-KEPT-IDX         PIC 9(05)       COMP.
021000     05  WS-HAVR-RETCD            PIC S9(04)      COMP.
021100     05  WS-WMED-RETCD            PIC S9(04)      COMP.
021200     05  DEVICES-PROCESSED        PIC 9(09)       COMP.
021300     05  STAPS-WRITTEN            PIC 9(09)       COMP.
021400     05  TRACKS-WRITTEN           PIC 9(09)       COMP.
021500     05  FILLER                   PIC X(04).
021600
021700 01  WS-N-OBS-OCTETS REDEFINES WS-N-OBS.
021800     05  WS-N-OBS-HI              PIC 9(05).
021900     05  WS-N-OBS-LO              PIC 9(04).
022000
022100 01  FLAGS-AND-SWITCHES.
022200     05  FIRST-MOBILE-PT-SW       PIC X(01) VALUE "Y".
022300         88  FIRST-MOBILE-POINT   VALUE "Y".
022400     05  FILLER                   PIC X(04).
022500
022600 01  WS-CURRENT-MAC               PIC X(17).
022700 77  WS-DATE                      PIC 9(06).
022800 77  WS-TIME                      PIC 9(06).
022900 77  PARA-NAME                    PIC X(28) VALUE SPACES.
023000
023100     COPY WFABND.
023200
023300 PROCEDURE DIVISION.
023400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023500     PERFORM 200-PROCESS-ONE-DEVICE THRU 200-EXIT
023600         UNTIL NO-MORE-OBSV.
023700     PERFORM 999-CLEANUP THRU 999-EXIT.
023800     MOVE +0 TO RETURN-CODE.
023900     GOBACK.
024000
024100 000-HOUSEKEEPING.
024200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024300     DISPLAY "******** BEGIN JOB WFCLSFY ********".
024400     ACCEPT WS-DATE FROM DATE.
024500     ACCEPT WS-TIME FROM TIME.
024600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024700     PERFORM 050-LOAD-CFG-TABLE THRU 050-EXIT.
024800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024900     PERFORM 150-EMPTY-OUTPUT-FILES THRU 150-EXIT.
025000     PERFORM 900-READ-OBSV THRU 900-EXIT.
025100 000-EXIT.
025200     EXIT.
025300
025400*----------------------------------------------------------------
025500* STEP 6 (PART A) - THE STATIC-AP AND MOBILE-TRACK STORES ARE
025600* DROPPED AND REBUILT ON EVERY ANALYZE RUN.  CLOSE/OPEN OUTPUT
025700* EMPTIES A VSAM CLUSTER; THE SUBSEQUENT I-O OPEN LETS US WRITE
025800* RECORDS BACK IN AS THEY ARE COMPUTED.
025900*----------------------------------------------------------------
026000 150-EMPTY-OUTPUT-FILES.
026100     MOVE "150-EMPTY-OUTPUT-FILES" TO PARA-NAME.
026200     CLOSE WF-STAPVS.
026300     OPEN OUTPUT WF-STAPVS.
026400     CLOSE WF-STAPVS.
026500     OPEN I-O WF-STAPVS.
026600     CLOSE WF-MTRKVS.
026700     OPEN OUTPUT WF-MTRKVS.
026800     CLOSE WF-MTRKVS.
026900     OPEN I-O WF-MTRKVS.
027000 150-EXIT.
027100     EXIT.
027200
027300*----------------------------------------------------------------
027400* LOADS THE TWO-ROW DRIVING/WALKING PRESET TABLE.  CFG-IDX(1) IS
027500* THE DRIVING PRESET - THE ONLY ONE THIS RUN USES (SEE WFCFG).
027600*----------------------------------------------------------------
027700 050-LOAD-CFG-TABLE.
027800     MOVE "050-LOAD-CFG-TABLE" TO PARA-NAME.
027900     MOVE "DRIVING "       TO CFG-PRESET-NAME(1).
028000     MOVE 120              TO CFG-T-MAX-GAP(1).
028100     MOVE 1                TO CFG-MIN-WINDOW-LEN(1).
028200     MOVE 350.00            TO CFG-R-STATIONARY(1).
028300     MOVE 100.00            TO CFG-MOBILE-DECIM-D(1).
028400     MOVE 30                TO CFG-MOBILE-DECIM-T(1).
028500     MOVE 55.5556           TO CFG-MAX-SPEED-MS(1).
028600     MOVE "WALKING "       TO CFG-PRESET-NAME(2).
028700     MOVE 60                TO CFG-T-MAX-GAP(2).
028800     MOVE 1                 TO CFG-MIN-WINDOW-LEN(2).
028900     MOVE 50.00              TO CFG-R-STATIONARY(2).
029000     MOVE 10.00              TO CFG-MOBILE-DECIM-D(2).
029100     MOVE 5                  TO CFG-MOBILE-DECIM-T(2).
029200     MOVE 2.2222             TO CFG-MAX-SPEED-MS(2).
029300 050-EXIT.
029400     EXIT.
029500
029600*----------------------------------------------------------------
029700* STEP 1 (PART A) / CONTROL BREAK ON OBSV-MAC.  THE REST OF THE
029800* DEVICE'S PIPELINE (WINDOWIZE, SPLIT, AGGREGATE, DECIMATE) HANGS
029900* OFF THIS PARAGRAPH.
030000*----------------------------------------------------------------
030100 200-PROCESS-ONE-DEVICE.
030200     MOVE "200-PROCESS-ONE-DEVICE" TO PARA-NAME.
030300     ADD 1 TO DEVICES-PROCESSED.
030400     MOVE OBSV-MAC TO WS-CURRENT-MAC.
030500     MOVE 0 TO WS-DEV-OBS-COUNT.
030600     PERFORM 205-LOAD-DEVICE-OBS THRU 205-EXIT
030700         UNTIL NO-MORE-OBSV OR OBSV-MAC NOT = WS-CURRENT-MAC.
030800     PERFORM 300-WINDOWIZE-DEVICE THRU 300-EXIT.
030900     PERFORM 400-SPLIT-STATIONARY THRU 400-EXIT.
031000     PERFORM 500-AGGREGATE-STATIC THRU 500-EXIT.
031100     PERFORM 600-DECIMATE-MOBILE THRU 600-EXIT.
031200 200-EXIT.
031300     EXIT.
031400
031500*----------------------------------------------------------------
031600* STEP 1 (PART B) - LOAD & NORMALIZE.  DEDUP IS ON THE FULL TUPLE
031700* (MAC, TS, LAT, LON, RSSI); SINCE THE FEED IS SORTED, DUPLICATE
031800* TUPLES ARRIVE AS ADJACENT REPEATS AND ONLY THE PRIOR-SLOT
031900* COMPARE IS NEEDED.
032000*----------------------------------------------------------------
032100 205-LOAD-DEVICE-OBS.
032200     MOVE "205-LOAD-DEVICE-OBS" TO PARA-NAME.
032300     IF NOT OBSV-POSITION-PRESENT
032400         GO TO 207-READ-NEXT.
032500     IF WS-DEV-OBS-COUNT = 0
032600         PERFORM 220-STORE-OBS THRU 220-EXIT
032700         GO TO 207-READ-NEXT.
032800     IF OBSV-TS = DOBS-TS(WS-DEV-OBS-COUNT)
032900        AND OBSV-LAT = DOBS-LAT(WS-DEV-OBS-COUNT)
033000        AND OBSV-LON = DOBS-LON(WS-DEV-OBS-COUNT)
033100        AND OBSV-RSSI = DOBS-RSSI(WS-DEV-OBS-COUNT)
033200         GO TO 207-READ-NEXT.
033300     PERFORM 220-STORE-OBS THRU 220-EXIT.
033400 207-READ-NEXT.
033500     PERFORM 900-READ-OBSV THRU 900-EXIT.
033600 205-EXIT.
033700     EXIT.
033800
033900 220-STORE-OBS.
034000     IF WS-DEV-OBS-COUNT > 1999
034100         MOVE "WF-DEV-OBS-TABLE OVERFLOW" TO ABND-REASON
034200         GO TO 1000-ABEND-RTN.
034300     ADD 1 TO WS-DEV-OBS-COUNT.
034400     MOVE OBSV-TS   TO DOBS-TS(WS-DEV-OBS-COUNT).
034500     MOVE OBSV-LAT  TO DOBS-LAT(WS-DEV-OBS-COUNT).
034600     MOVE OBSV-LON  TO DOBS-LON(WS-DEV-OBS-COUNT).
034700     MOVE OBSV-RSSI TO DOBS-RSSI(WS-DEV-OBS-COUNT).
034800 220-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------------
035200* STEP 2 - WINDOWIZE.  WINDOWS ARE CONTIGUOUS RANGES OF THE
035300* SORTED DEV-OBS-TABLE SINCE THE FEED IS ALREADY ASCENDING BY TS
035400* WITHIN A DEVICE.
035500*----------------------------------------------------------------
035600 300-WINDOWIZE-DEVICE.
035700     MOVE "300-WINDOWIZE-DEVICE" TO PARA-NAME.
035800     MOVE 0 TO WS-WIN-COUNT.
035900     IF WS-DEV-OBS-COUNT = 0
036000         GO TO 300-EXIT.
036100     MOVE 1 TO WS-WIN-START-IDX.
036200     PERFORM 320-CHECK-GAP THRU 320-EXIT
036300         VARYING OBS-IDX FROM 2 BY 1
036400         UNTIL OBS-IDX > WS-DEV-OBS-COUNT.
036500     MOVE WS-DEV-OBS-COUNT TO WS-WIN-END-IDX-TEMP.
036600     PERFORM 310-CLOSE-WINDOW THRU 310-EXIT.
036700 300-EXIT.
036800     EXIT.
036900
037000 320-CHECK-GAP.
037100     COMPUTE WS-GAP = DOBS-TS(OBS-IDX) - DOBS-TS(OBS-IDX - 1).
037200     IF WS-GAP >= CFG-T-MAX-GAP(1)
037300         COMPUTE WS-WIN-END-IDX-TEMP = OBS-IDX - 1
037400         PERFORM 310-CLOSE-WINDOW THRU 310-EXIT
037500         MOVE OBS-IDX TO WS-WIN-START-IDX.
037600 320-EXIT.
037700     EXIT.
037800
037900*----------------------------------------------------------------
038000* WINDOW CLOSE CONDITION IS GAP >= T-MAX-GAP (NOT >); A WINDOW IS
038100* KEPT ONLY WHEN IT HAS >= MIN-WINDOW-LEN POINTS.
038200*----------------------------------------------------------------
038300 310-CLOSE-WINDOW.
038400     COMPUTE WS-WIN-LEN =
038500         WS-WIN-END-IDX-TEMP - WS-WIN-START-IDX + 1.
038600     IF WS-WIN-LEN < CFG-MIN-WINDOW-LEN(1)
038700         GO TO 310-EXIT.
038800     IF WS-WIN-COUNT > 499
038900         MOVE "WF-WINDOW-TABLE OVERFLOW" TO ABND-REASON
039000         GO TO 1000-ABEND-RTN.
039100     ADD 1 TO WS-WIN-COUNT.
039200     MOVE WS-WIN-START-IDX    TO WIN-FIRST-IDX(WS-WIN-COUNT).
039300     MOVE WS-WIN-END-IDX-TEMP TO WIN-LAST-IDX(WS-WIN-COUNT).
039400     MOVE WS-WIN-LEN          TO WIN-POINT-COUNT(WS-WIN-COUNT).
039500     MOVE DOBS-TS(WS-WIN-START-IDX)
039600                              TO WIN-START-TS(WS-WIN-COUNT).
039700     MOVE DOBS-TS(WS-WIN-END-IDX-TEMP)
039800                              TO WIN-END-TS(WS-WIN-COUNT).
039900 310-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------
040300* STEP 3 - STATIONARY SPLIT.  MAX PAIRWISE HAVERSINE DISTANCE
040400* AMONG A WINDOW'S POINTS, COMPARED AGAINST R-STATIONARY.
040500*----------------------------------------------------------------
040600 400-SPLIT-STATIONARY.
040700     MOVE "400-SPLIT-STATIONARY" TO PARA-NAME.
040800     PERFORM 420-PROCESS-ONE-WINDOW THRU 420-EXIT
040900         VARYING WIN-IDX FROM 1 BY 1
041000         UNTIL WIN-IDX > WS-WIN-COUNT.
041100 400-EXIT.
041200     EXIT.
041300
041400 420-PROCESS-ONE-WINDOW.
041500     MOVE 0 TO WIN-MAX-DIST(WIN-IDX).
041600     PERFORM 410-COMPARE-PAIR THRU 410-EXIT
041700         VARYING WS-P1-IDX FROM WIN-FIRST-IDX(WIN-IDX) BY 1
041800             UNTIL WS-P1-IDX > WIN-LAST-IDX(WIN-IDX)
041900         AFTER WS-P2-IDX FROM WIN-FIRST-IDX(WIN-IDX) BY 1
042000             UNTIL WS-P2-IDX > WIN-LAST-IDX(WIN-IDX).
042100     IF WIN-MAX-DIST(WIN-IDX) <= CFG-R-STATIONARY(1)
042200         MOVE "Y" TO WIN-STATIONARY-SW(WIN-IDX)
042300     ELSE
042400         MOVE "N" TO WIN-STATIONARY-SW(WIN-IDX).
042500 420-EXIT.
042600     EXIT.
042700
042800 410-COMPARE-PAIR.
042900     IF WS-P2-IDX <= WS-P1-IDX
043000         GO TO 410-EXIT.
043100     CALL 'WFHAVRS' USING DOBS-LAT(WS-P1-IDX), DOBS-LON(WS-P1-IDX),
043200          DOBS-LAT(WS-P2-IDX), DOBS-LON(WS-P2-IDX),
043300          WS-PAIR-DIST, WS-HAVR-RETCD.
043400     IF WS-PAIR-DIST > WIN-MAX-DIST(WIN-IDX)
043500         MOVE WS-PAIR-DIST TO WIN-MAX-DIST(WIN-IDX).
043600 410-EXIT.
043700     EXIT.
043800
043900*----------------------------------------------------------------
044000* STEP 4 - STATIC AGGREGATION.  EACH STATIONARY WINDOW COLLAPSES
044100* TO A WEIGHTED CENTROID; WFWMED TAKES THE PER-DEVICE CENTROID
044200* LIST AND RETURNS THE WEIGHTED GEOMETRIC MEDIAN.
044300*----------------------------------------------------------------
044400 500-AGGREGATE-STATIC.
044500     MOVE "500-AGGREGATE-STATIC" TO PARA-NAME.
044600     MOVE 0 TO WS-STAT-COUNT.
044700     PERFORM 510-WINDOW-CENTROID THRU 510-EXIT
044800         VARYING WIN-IDX FROM 1 BY 1
044900         UNTIL WIN-IDX > WS-WIN-COUNT.
045000     IF WS-STAT-COUNT = 0
045100         GO TO 500-EXIT.
045200
045300     CALL 'WFWMED' USING WS-STAT-COUNT, WF-STAT-POINT-TABLE,
045400          STAP-LAT-MEAN, STAP-LON-MEAN, WS-WMED-RETCD.
045500
045600     MOVE 0 TO WS-LOC-ERR-NUM, WS-LOC-ERR-DEN.
045700     MOVE 9999999999 TO WS-FIRST-SEEN.
045800     MOVE 0          TO WS-LAST-SEEN.
045900     MOVE 0          TO WS-N-OBS.
046000     PERFORM 520-ACCUM-LOC-ERROR THRU 520-EXIT
046100         VARYING WIN-IDX FROM 1 BY 1
046200         UNTIL WIN-IDX > WS-WIN-COUNT.
046300
046400     IF WS-LOC-ERR-DEN = 0
046500         MOVE 1 TO WS-LOC-ERR-DEN.
046600     COMPUTE STAP-LOC-ERROR-M ROUNDED =
046700         WS-LOC-ERR-NUM / WS-LOC-ERR-DEN.
046800     MOVE WS-FIRST-SEEN TO STAP-FIRST-SEEN.
046900     MOVE WS-LAST-SEEN  TO STAP-LAST-SEEN.
047000     MOVE WS-N-OBS      TO STAP-N-OBS.
047100     MOVE WS-CURRENT-MAC TO STAP-MAC.
047200
047300     WRITE WF-STATIC-AP-REC.
047400     ADD 1 TO STAPS-WRITTEN.
047500 500-EXIT.
047600     EXIT.
047700
047800 510-WINDOW-CENTROID.
047900     IF NOT WIN-IS-STATIONARY(WIN-IDX)
048000         GO TO 510-EXIT.
048100     MOVE 0 TO WS-SUM-W, WS-SUM-W-LAT, WS-SUM-W-LON.
048200     PERFORM 515-ACCUM-CENTROID-PT THRU 515-EXIT
048300         VARYING OBS-IDX FROM WIN-FIRST-IDX(WIN-IDX) BY 1
048400         UNTIL OBS-IDX > WIN-LAST-IDX(WIN-IDX).
048500     IF WS-SUM-W = 0
048600         MOVE 1 TO WS-SUM-W.
048700     COMPUTE WIN-CENTR-LAT(WIN-IDX) ROUNDED =
048800         WS-SUM-W-LAT / WS-SUM-W.
048900     COMPUTE WIN-CENTR-LON(WIN-IDX) ROUNDED =
049000         WS-SUM-W-LON / WS-SUM-W.
049100     MOVE WS-SUM-W TO WIN-WEIGHT(WIN-IDX).
049200
049300     IF WS-STAT-COUNT > 499
049400         MOVE "WF-STAT-POINT-TABLE OVERFLOW" TO ABND-REASON
049500         GO TO 1000-ABEND-RTN.
049600     ADD 1 TO WS-STAT-COUNT.
049700     MOVE WIN-CENTR-LAT(WIN-IDX) TO STAT-PT-LAT(WS-STAT-COUNT).
049800     MOVE WIN-CENTR-LON(WIN-IDX) TO STAT-PT-LON(WS-STAT-COUNT).
049900     MOVE WIN-WEIGHT(WIN-IDX)    TO STAT-PT-WEIGHT(WS-STAT-COUNT).
050000 510-EXIT.
050100     EXIT.
050200
050300*----------------------------------------------------------------
050400* PER-POINT STATIC WEIGHT W = 10 ** (RSSI / 10).  USES THE
050500* STANDARD COBOL EXPONENTIATION OPERATOR, NOT AN INTRINSIC
050600* FUNCTION - RSSI/10 IS NOT AN INTEGER EXPONENT SO THE COMPILER'S
050700* RUN-TIME POWER ROUTINE HANDLES IT THE SAME AS IT ALWAYS HAS.
050800*----------------------------------------------------------------
050900 515-ACCUM-CENTROID-PT.
051000     COMPUTE WS-PT-WEIGHT = 10 ** (DOBS-RSSI(OBS-IDX) / 10).
051100     ADD WS-PT-WEIGHT TO WS-SUM-W.
051200     COMPUTE WS-SUM-W-LAT = WS-SUM-W-LAT +
051300         (WS-PT-WEIGHT * DOBS-LAT(OBS-IDX)).
051400     COMPUTE WS-SUM-W-LON = WS-SUM-W-LON +
051500         (WS-PT-WEIGHT * DOBS-LON(OBS-IDX)).
051600 515-EXIT.
051700     EXIT.
051800
051900*----------------------------------------------------------------
052000* LOC-ERROR-M = SUM(Wi * Di) / SUM(Wi), Di = HAVERSINE FROM THE
052100* MEDIAN TO WINDOW CENTROID I.  ALSO ROLLS UP FIRST-SEEN,
052200* LAST-SEEN AND N-OBS WHILE IT IS ALREADY WALKING THE WINDOWS.
052300*----------------------------------------------------------------
052400 520-ACCUM-LOC-ERROR.
052500     IF NOT WIN-IS-STATIONARY(WIN-IDX)
052600         GO TO 520-EXIT.
052700     CALL 'WFHAVRS' USING STAP-LAT-MEAN, STAP-LON-MEAN,
052800          WIN-CENTR-LAT(WIN-IDX), WIN-CENTR-LON(WIN-IDX),
052900          WS-DI, WS-HAVR-RETCD.
053000     COMPUTE WS-LOC-ERR-NUM = WS-LOC-ERR-NUM +
053100         (WIN-WEIGHT(WIN-IDX) * WS-DI).
053200     ADD WIN-WEIGHT(WIN-IDX) TO WS-LOC-ERR-DEN.
053300     IF WIN-START-TS(WIN-IDX) < WS-FIRST-SEEN
053400         MOVE WIN-START-TS(WIN-IDX) TO WS-FIRST-SEEN.
053500     IF WIN-END-TS(WIN-IDX) > WS-LAST-SEEN
053600         MOVE WIN-END-TS(WIN-IDX) TO WS-LAST-SEEN.
053700     ADD WIN-POINT-COUNT(WIN-IDX) TO WS-N-OBS.
053800 520-EXIT.
053900     EXIT.
054000
054100*----------------------------------------------------------------
054200* STEP 5 - MOBILE DECIMATION.  MOBILE WINDOWS ARE WALKED IN
054300* WINDOW ORDER, WHICH PRESERVES ASCENDING TIMESTAMP ORDER ACROSS
054400* THE POOLED MOBILE POINTS SINCE THE SOURCE WAS ALREADY SORTED.
054500*----------------------------------------------------------------
054600 600-DECIMATE-MOBILE.
054700     MOVE "600-DECIMATE-MOBILE" TO PARA-NAME.
054800     MOVE 0   TO WS-MOBK-COUNT.
054900     MOVE "Y" TO FIRST-MOBILE-PT-SW.
055000     PERFORM 610-PROCESS-WIN-FOR-MOBILE THRU 610-EXIT
055100         VARYING WIN-IDX FROM 1 BY 1
055200         UNTIL WIN-IDX > WS-WIN-COUNT.
055300     IF WS-MOBK-COUNT < 2
055400         GO TO 600-EXIT.
055500     MOVE WS-CURRENT-MAC TO MTRK-MAC.
055600     PERFORM 650-WRITE-TRACK-POINT THRU 650-EXIT
055700         VARYING MOBK-IDX FROM 1 BY 1
055800         UNTIL MOBK-IDX > WS-MOBK-COUNT.
055900 600-EXIT.
056000     EXIT.
056100
056200 610-PROCESS-WIN-FOR-MOBILE.
056300     IF WIN-IS-STATIONARY(WIN-IDX)
056400         GO TO 610-EXIT.
056500     PERFORM 620-DECIMATE-CANDIDATE THRU 620-EXIT
056600         VARYING OBS-IDX FROM WIN-FIRST-IDX(WIN-IDX) BY 1
056700         UNTIL OBS-IDX > WIN-LAST-IDX(WIN-IDX).
056800 610-EXIT.
056900     EXIT.
057000
057100*----------------------------------------------------------------
057200* DECIMATION KEEP CONDITION: (D >= MOBILE-DECIM-D OR
057300* DT >= MOBILE-DECIM-T) AND D/MAX(DT,1) <= MAX-SPEED-MS.  A
057400* CANDIDATE REJECTED FOR SPEED DOES NOT ADVANCE LAST-KEPT.
057500*----------------------------------------------------------------
057600 620-DECIMATE-CANDIDATE.
057700     IF FIRST-MOBILE-POINT
057800         PERFORM 630-KEEP-POINT THRU 630-EXIT
057900         MOVE "N" TO FIRST-MOBILE-PT-SW
058000         GO TO 620-EXIT.
058100
058200     COMPUTE WS-DT = DOBS-TS(OBS-IDX) - DOBS-TS(WS-LAST-KEPT-IDX).
058300     CALL 'WFHAVRS' USING DOBS-LAT(WS-LAST-KEPT-IDX),
058400          DOBS-LON(WS-LAST-KEPT-IDX),
058500          DOBS-LAT(OBS-IDX), DOBS-LON(OBS-IDX),
058600          WS-D, WS-HAVR-RETCD.
058700
058800     IF WS-D < CFG-MOBILE-DECIM-D(1)
058900        AND WS-DT < CFG-MOBILE-DECIM-T(1)
059000         GO TO 620-EXIT.
059100
059200     IF WS-DT < 1
059300         MOVE 1 TO WS-DT-FLOOR
059400     ELSE
059500         MOVE WS-DT TO WS-DT-FLOOR.
059600     COMPUTE WS-SPEED = WS-D / WS-DT-FLOOR.
059700     IF WS-SPEED <= CFG-MAX-SPEED-MS(1)
059800         PERFORM 630-KEEP-POINT THRU 630-EXIT.
059900 620-EXIT.
060000     EXIT.
060100
060200 630-KEEP-POINT.
060300     IF WS-MOBK-COUNT > 1999
060400         MOVE "WF-MOBKEPT-TABLE OVERFLOW" TO ABND-REASON
060500         GO TO 1000-ABEND-RTN.
060600     ADD 1 TO WS-MOBK-COUNT.
060700     MOVE DOBS-TS(OBS-IDX)  TO MOBK-TS(WS-MOBK-COUNT).
060800     MOVE DOBS-LAT(OBS-IDX) TO MOBK-LAT(WS-MOBK-COUNT).
060900     MOVE DOBS-LON(OBS-IDX) TO MOBK-LON(WS-MOBK-COUNT).
061000     MOVE OBS-IDX TO WS-LAST-KEPT-IDX.
061100 630-EXIT.
061200     EXIT.
061300
061400 650-WRITE-TRACK-POINT.
061500     MOVE MOBK-TS(MOBK-IDX)  TO MTRK-TS.
061600     MOVE MOBK-LAT(MOBK-IDX) TO MTRK-LAT.
061700     MOVE MOBK-LON(MOBK-IDX) TO MTRK-LON.
061800     WRITE WF-MOBILE-TRACK-REC.
061900     ADD 1 TO TRACKS-WRITTEN.
062000 650-EXIT.
062100     EXIT.
062200
062300 800-OPEN-FILES.
062400     MOVE "800-OPEN-FILES" TO PARA-NAME.
062500     OPEN OUTPUT SYSOUT.
062600     OPEN INPUT WF-OBSVQS.
062700 800-EXIT.
062800     EXIT.
062900
063000 850-CLOSE-FILES.
063100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063200     CLOSE SYSOUT, WF-OBSVQS, WF-STAPVS, WF-MTRKVS.
063300 850-EXIT.
063400     EXIT.
063500
063600 900-READ-OBSV.
063700     MOVE "900-READ-OBSV" TO PARA-NAME.
063800     READ WF-OBSVQS INTO WF-OBSERVATION-REC
063900         AT END MOVE "10" TO OFCODE.
064000 900-EXIT.
064100     EXIT.
064200
064300 999-CLEANUP.
064400     MOVE "999-CLEANUP" TO PARA-NAME.
064500     DISPLAY "DEVICES PROCESSED.......: " DEVICES-PROCESSED.
064600     DISPLAY "STATIC-AP RECS WRITTEN..: " STAPS-WRITTEN.
064700     DISPLAY "MOBILE TRACK PTS WRITTEN: " TRACKS-WRITTEN.
064800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064900     DISPLAY "******** NORMAL EOJ - WFCLSFY ********".
065000 999-EXIT.
065100     EXIT.
065200
065300 1000-ABEND-RTN.
065400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
065500     MOVE WS-CURRENT-MAC TO ABND-ACTUAL-VAL.
065600     WRITE SYSOUT-REC FROM WF-ABEND-REC.
065700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065800     DISPLAY "******** ABNORMAL EOJ - WFCLSFY ********"
065900         UPON CONSOLE.
066000     DISPLAY ABND-REASON UPON CONSOLE.
066100     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
