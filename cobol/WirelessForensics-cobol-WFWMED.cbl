000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WFWMED.
000400 AUTHOR. J. STRAUB.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/22/98.
000700 DATE-COMPILED. 04/22/98.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          WEIGHTED GEOMETRIC MEDIAN (WEISZFELD ITERATION) OVER A
001300*          TABLE OF UP TO 500 WEIGHTED WINDOW CENTROIDS.  CALLED
001400*          ONCE PER STATIONARY DEVICE BY WFCLSFY PARA
001500*          500-AGGREGATE-STATIC.  CALLS WFHAVRS EACH ITERATION TO
001600*          MEASURE THE MOVE OF THE ESTIMATE.
001700*
001800* MAINTENANCE LOG
001900*   04/22/98  JS   ORIGINAL CODING FOR THE CLASSIFY UNIT
002000*   11/30/99  RD   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK
002100*   06/14/03  MM   RAISED THE POINT-TABLE LIMIT FROM 200 TO 500
002200*                  FOR THE LONGER SURVEY MISSIONS (WF-0099)
002300*   02/18/04  MM   CAPPED THE ITERATION LOOP AT 25 PASSES - QA'S
002400*                  SUB-MILLIMETRE CONVERGENCE TEST IS FINER THAN
002500*                  WFHAVRS' PERSISTED PRECISION AND A HANDFUL OF
002600*                  PATHOLOGICAL DEVICES WERE LOOPING INDEFINITELY
002700*                  (WF-0121)
002800*   07/02/04  MM   210-ACCUM-INVERSE-PT'S ZERO-FLOOR ON WS-DIST-I
002900*                  WAS BELOW THE FIELD'S OWN DECIMAL PRECISION AND
003000*                  NEVER ACTUALLY MOVED - A SINGLE-WINDOW DEVICE
003100*                  DROVE WS-DIST-I TO EXACT ZERO AND ABENDED THE
003200*                  DIVIDE.  RAISED THE FLOOR TO 0.001 AND ADDED
003300*                  ON SIZE ERROR (WF-0156)
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  WF-WMED-WORK.
004700     05  WS-SUM-WEIGHT           PIC S9(09)V9(06) COMP-3.
004800     05  WS-SUM-W-LAT            PIC S9(12)V9(06) COMP-3.
004900     05  WS-SUM-W-LON            PIC S9(12)V9(06) COMP-3.
005000     05  WS-SUM-INV              PIC S9(09)V9(06) COMP-3.
005100     05  WS-SUM-INV-LAT          PIC S9(12)V9(06) COMP-3.
005200     05  WS-SUM-INV-LON          PIC S9(12)V9(06) COMP-3.
005300     05  WS-DIST-I               PIC S9(09)V9(03).
005400     05  WS-INV-I                PIC S9(09)V9(06) COMP-3.
005500     05  WS-MOVE-DIST            PIC S9(09)V9(03).
005600     05  WS-NEW-LAT              PIC S9(03)V9(07).
005700     05  WS-NEW-LON              PIC S9(03)V9(07).
005800     05  WS-HAVR-RETCD           PIC S9(04)      COMP.
005900     05  WS-ITER-COUNT           PIC 9(02)       COMP.
006000     05  FILLER                  PIC X(04).
006100
006200 01  WS-MOVE-DIST-OCTETS REDEFINES WS-MOVE-DIST.
006300     05  WS-MOVE-DIST-WHOLE      PIC S9(09).
006400     05  WS-MOVE-DIST-FRAC       PIC 9(03).
006500
006600 01  WS-SUM-WEIGHT-OCTETS REDEFINES WS-SUM-WEIGHT.
006700     05  WS-SUM-WEIGHT-WHOLE     PIC S9(09).
006800     05  WS-SUM-WEIGHT-FRAC      PIC 9(06).
006900
007000 01  WS-DIST-I-OCTETS REDEFINES WS-DIST-I.
007100     05  WS-DIST-I-WHOLE         PIC S9(09).
007200     05  WS-DIST-I-FRAC          PIC 9(03).
007300
007400 01  FLAGS-AND-SWITCHES.
007500     05  MORE-ITER-SW            PIC X(01) VALUE "Y".
007600         88 NO-MORE-ITERATIONS   VALUE "N".
007700     05  FILLER                  PIC X(03).
007800
007900 LINKAGE SECTION.
008000 01  WMED-POINT-COUNT            PIC 9(05)       COMP.
008100 01  WMED-POINT-TABLE.
008200     05  WMED-POINT OCCURS 500 TIMES INDEXED BY WMED-IDX.
008300         10  WMED-PT-LAT         PIC S9(03)V9(07).
008400         10  WMED-PT-LON         PIC S9(03)V9(07).
008500         10  WMED-PT-WEIGHT      PIC S9(09)V9(06) COMP-3.
008600 01  WMED-EST-LAT                PIC S9(03)V9(07).
008700 01  WMED-EST-LON                PIC S9(03)V9(07).
008800 01  WMED-RETURN-CD              PIC S9(04)      COMP.
008900
009000 PROCEDURE DIVISION USING WMED-POINT-COUNT, WMED-POINT-TABLE,
009100                           WMED-EST-LAT, WMED-EST-LON,
009200                           WMED-RETURN-CD.
009300     MOVE ZERO TO WMED-RETURN-CD.
009400     IF WMED-POINT-COUNT = 0
009500         MOVE 1 TO WMED-RETURN-CD
009600         GOBACK.
009700
009800     PERFORM 100-INITIAL-CENTROID THRU 100-EXIT.
009900     MOVE "Y" TO MORE-ITER-SW.
010000     MOVE 0 TO WS-ITER-COUNT.
010100     PERFORM 200-ONE-ITERATION THRU 200-EXIT
010200         UNTIL NO-MORE-ITERATIONS OR WS-ITER-COUNT > 25.
010300     GOBACK.
010400
010500 100-INITIAL-CENTROID.
010600     MOVE 0 TO WS-SUM-WEIGHT, WS-SUM-W-LAT, WS-SUM-W-LON.
010700     PERFORM 110-ACCUM-CENTROID-PT THRU 110-EXIT
010800         VARYING WMED-IDX FROM 1 BY 1
010900         UNTIL WMED-IDX > WMED-POINT-COUNT.
011000     IF WS-SUM-WEIGHT = 0
011100         MOVE 1 TO WS-SUM-WEIGHT.
011200     COMPUTE WMED-EST-LAT ROUNDED = WS-SUM-W-LAT / WS-SUM-WEIGHT.
011300     COMPUTE WMED-EST-LON ROUNDED = WS-SUM-W-LON / WS-SUM-WEIGHT.
011400 100-EXIT.
011500     EXIT.
011600
011700 110-ACCUM-CENTROID-PT.
011800     ADD WMED-PT-WEIGHT(WMED-IDX) TO WS-SUM-WEIGHT.
011900     COMPUTE WS-SUM-W-LAT = WS-SUM-W-LAT +
012000         (WMED-PT-WEIGHT(WMED-IDX) * WMED-PT-LAT(WMED-IDX)).
012100     COMPUTE WS-SUM-W-LON = WS-SUM-W-LON +
012200         (WMED-PT-WEIGHT(WMED-IDX) * WMED-PT-LON(WMED-IDX)).
012300 110-EXIT.
012400     EXIT.
012500
012600 200-ONE-ITERATION.
012700     ADD +1 TO WS-ITER-COUNT.
012800     MOVE 0 TO WS-SUM-INV, WS-SUM-INV-LAT, WS-SUM-INV-LON.
012900     PERFORM 210-ACCUM-INVERSE-PT THRU 210-EXIT
013000         VARYING WMED-IDX FROM 1 BY 1
013100         UNTIL WMED-IDX > WMED-POINT-COUNT.
013200
013300     IF WS-SUM-INV = 0
013400         MOVE 1 TO WS-SUM-INV.
013500     COMPUTE WS-NEW-LAT ROUNDED = WS-SUM-INV-LAT / WS-SUM-INV.
013600     COMPUTE WS-NEW-LON ROUNDED = WS-SUM-INV-LON / WS-SUM-INV.
013700
013800     CALL 'WFHAVRS' USING WMED-EST-LAT, WMED-EST-LON,
013900          WS-NEW-LAT, WS-NEW-LON, WS-MOVE-DIST, WS-HAVR-RETCD.
014000
014100     MOVE WS-NEW-LAT TO WMED-EST-LAT.
014200     MOVE WS-NEW-LON TO WMED-EST-LON.
014300
014400     IF WS-MOVE-DIST < 0.001
014500         MOVE "N" TO MORE-ITER-SW.
014600 200-EXIT.
014700     EXIT.
014800
014900 210-ACCUM-INVERSE-PT.
015000     CALL 'WFHAVRS' USING WMED-EST-LAT, WMED-EST-LON,
015100          WMED-PT-LAT(WMED-IDX), WMED-PT-LON(WMED-IDX),
015200          WS-DIST-I, WS-HAVR-RETCD.
015300     IF WS-DIST-I < 0.001
015400         MOVE 0.001 TO WS-DIST-I.
015500     COMPUTE WS-INV-I = WMED-PT-WEIGHT(WMED-IDX) / WS-DIST-I
015600         ON SIZE ERROR
015700             MOVE 0 TO WS-INV-I.
015800     ADD WS-INV-I TO WS-SUM-INV.
015900     COMPUTE WS-SUM-INV-LAT = WS-SUM-INV-LAT +
016000         (WS-INV-I * WMED-PT-LAT(WMED-IDX)).
016100     COMPUTE WS-SUM-INV-LON = WS-SUM-INV-LON +
016200         (WS-INV-I * WMED-PT-LON(WMED-IDX)).
016300 210-EXIT.
016400     EXIT.
