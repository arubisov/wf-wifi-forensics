000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WFINGEST.
000300 AUTHOR. J. STRAUB.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/11/97.
000600 DATE-COMPILED. 07/11/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM INGESTS ONE RAW SURVEY CAPTURE SET PER
001300*          RUN.  THE CAPTURE SET ARRIVES AS THREE PRE-EXTRACTED
001400*          SEQUENTIAL STREAMS (DEVICE CATALOG, PACKET LOG, GPS
001500*          SNAPSHOT LOG) PLUS A ONE-RECORD CONTROL CARD CARRYING
001600*          THE MISSION NAME, THE SOURCE FILE NAME, AND THE RAW
001700*          SET'S CONTENT CHECKSUM.
001800*
001900*          IF THE CHECKSUM MATCHES AN EXISTING SESSION THE WHOLE
002000*          SET IS SKIPPED.  OTHERWISE A NEW SESSION IS OPENED,
002100*          DEVICES ARE MERGED INTO THE DEVICE MASTER, PACKETS ARE
002200*          APPENDED TO THE OBSERVATION FACT FILE, AND THE GPS
002300*          SNAPSHOTS REPLACE THE DRIVE-PATH FILE ENTIRELY.
002400*
002500******************************************************************
002600
002700         CONTROL CARD            -   UT-S-WFCTL
002800         DEVICE CATALOG STREAM   -   UT-S-WFDCAT
002900         PACKET LOG STREAM       -   UT-S-WFPLOG
003000         GPS SNAPSHOT STREAM     -   UT-S-WFGLOG
003100         SESSION MASTER (VSAM)   -   WFSESS
003200         DEVICE MASTER (VSAM)    -   WFDEVC
003300         OBSERVATION FACT FILE   -   UT-S-WFOBSV
003400         DRIVE-PATH FILE (VSAM)  -   WFPATH
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800* MAINTENANCE LOG
003900*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
004000*   09/09/98  JS   ADDED HEX-OCTET LOOKUP TABLE FOR THE LOCALLY-
004100*                  ADMINISTERED BIT TEST (WF-0031)
004200*   03/02/99  RD   WIDENED CONTROL CARD SRC-FILE FIELD - LONG
004300*                  UNC PATHS FROM THE COLLECTION LAPTOPS (WF-0044)
004400*   11/30/99  RD   Y2K REVIEW COMPLETE - ALL TIMESTAMP FIELDS IN
004500*                  THIS PROGRAM ARE EPOCH SECONDS, ACCEPT FROM
004600*                  DATE/TIME ARE USED ONLY TO TAG SESSION-ID
004700*                  TEXT, NO 2-DIGIT YEAR MATH IN THIS PROGRAM - OK
004800*   06/14/03  MM   ADDED CHECKSUM DEDUP AGAINST WFSESS ALTERNATE
004900*                  KEY SESN-SHA256 (WF-0102); PRIOR RELEASE RE-
005000*                  INGESTED DUPLICATE CAPTURE SETS
005100*   02/18/04  MM   ADDED DEVC-SSID CARRY-THROUGH ON MERGE (WF-0119)
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT WF-CTLCRD
006800     ASSIGN TO UT-S-WFCTL
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS CFCODE.
007100
007200     SELECT WF-DEVCAT
007300     ASSIGN TO UT-S-WFDCAT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS DFCODE.
007600
007700     SELECT WF-PKTLOG
007800     ASSIGN TO UT-S-WFPLOG
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS PFCODE.
008100
008200     SELECT WF-GPSLOG
008300     ASSIGN TO UT-S-WFGLOG
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS GFCODE.
008600
008700     SELECT WF-OBSVQS
008800     ASSIGN TO UT-S-WFOBSV
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT WF-SESSVS
009300            ASSIGN       TO WFSESS
009400            ORGANIZATION IS INDEXED
009500            ACCESS MODE  IS RANDOM
009600            RECORD KEY   IS SESN-SESSION-ID
009700            ALTERNATE RECORD KEY IS SESN-SHA256
009800            FILE STATUS  IS SVCODE.
009900
010000     SELECT WF-DEVCVS
010100            ASSIGN       TO WFDEVC
010200            ORGANIZATION IS INDEXED
010300            ACCESS MODE  IS RANDOM
010400            RECORD KEY   IS DEVC-MAC
010500            FILE STATUS  IS DVCODE.
010600
010700     SELECT WF-PATHVS
010800            ASSIGN       TO WFPATH
010900            ORGANIZATION IS INDEXED
011000            ACCESS MODE  IS RANDOM
011100            RECORD KEY   IS PATH-TS
011200            FILE STATUS  IS PVCODE.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  SYSOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 130 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SYSOUT-REC.
012200 01  SYSOUT-REC  PIC X(130).
012300
012400****** ONE-RECORD CONTROL CARD - MISSION / SRC-FILE / CHECKSUM
012500 FD  WF-CTLCRD
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 240 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS WF-CTLCRD-REC.
013100 01  WF-CTLCRD-REC   PIC X(240).
013200
013300****** PRE-EXTRACTED DEVICE CATALOG - DETAIL RECS + ONE TRAILER
013400 FD  WF-DEVCAT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 200 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS WF-DEVCAT-REC.
014000 01  WF-DEVCAT-REC   PIC X(200).
014100
014200****** PRE-EXTRACTED PACKET LOG - DETAIL RECS + ONE TRAILER
014300 FD  WF-PKTLOG
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 80 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS WF-PKTLOG-REC.
014900 01  WF-PKTLOG-REC   PIC X(80).
015000
015100****** PRE-EXTRACTED GPS SNAPSHOT LOG - DETAIL RECS + TRAILER
015200****** ONLY SNAPSHOTS OF TYPE "GPS " PARTICIPATE IN DRIVE-PATH
015300 FD  WF-GPSLOG
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 40 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS WF-GPSLOG-REC.
015900 01  WF-GPSLOG-REC   PIC X(40).
016000
016100****** OBSERVATION FACT FILE - APPENDED TO ACROSS ALL INGESTS
016200 FD  WF-OBSVQS
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS WF-OBSERVATION-REC.
016700     COPY WFOBSV.
016800
016900 FD  WF-SESSVS
017000     RECORD CONTAINS 290 CHARACTERS
017100     DATA RECORD IS WF-SESSION-REC.
017200     COPY WFSESS.
017300
017400 FD  WF-DEVCVS
017500     RECORD CONTAINS 160 CHARACTERS
017600     DATA RECORD IS WF-DEVICE-REC.
017700     COPY WFDEVC.
017800
017900 FD  WF-PATHVS
018000     RECORD CONTAINS 32 CHARACTERS
018100     DATA RECORD IS WF-DRIVE-PATH-REC.
018200     COPY WFPATH.
018300
018400 WORKING-STORAGE SECTION.
018500
018600 01  FILE-STATUS-CODES.
018700     05  CFCODE                  PIC X(02).
018800         88 NO-MORE-CTLCRD   VALUE "10".
018900     05  DFCODE                  PIC X(02).
019000         88 NO-MORE-DEVCAT   VALUE "10".
019100     05  PFCODE                  PIC X(02).
019200         88 NO-MORE-PKTLOG   VALUE "10".
019300     05  GFCODE                  PIC X(02).
019400         88 NO-MORE-GPSLOG   VALUE "10".
019500     05  OFCODE                  PIC X(02).
019600         88 CODE-WRITE       VALUE SPACES.
019700     05  SVCODE                  PIC X(02).
019800         88 SESSION-FOUND    VALUE "00".
019900         88 SESSION-NOTFND   VALUE "23".
020000     05  DVCODE                  PIC X(02).
020100         88 DEVICE-FOUND     VALUE "00".
020200         88 DEVICE-NOTFND    VALUE "23".
020300     05  PVCODE                  PIC X(02).
020400         88 PATH-TS-FOUND    VALUE "00".
020500         88 PATH-TS-NOTFND   VALUE "23".
020600     05  FILLER                  PIC X(02).
020700
020800****** CONTROL CARD DETAIL LAYOUT
020900 01  WF-CTLCRD-DETAIL.
021000     05  CTLC-MISSION             PIC X(32).
021100     05  CTLC-SRC-FILE            PIC X(128).
021200     05  CTLC-SHA256              PIC X(64).
021300     05  FILLER                   PIC X(16).
021400
021500****** DEVICE CATALOG DETAIL/TRAILER LAYOUTS
021600 01  WF-DEVCAT-DETAIL.
021700     05  DCAT-REC-TYPE            PIC X(01).
021800         88 DCAT-DETAIL-REC       VALUE "D".
021900         88 DCAT-TRAILER-REC      VALUE "T".
022000     05  DCAT-MAC                 PIC X(17).
022100     05  DCAT-DEV-TYPE            PIC X(24).
022200     05  DCAT-FIRST-TS            PIC S9(10).
022300     05  DCAT-LAST-TS             PIC S9(10).
022400     05  DCAT-MANUF               PIC X(32).
022500     05  DCAT-ENCRYPTION          PIC X(32).
022600     05  DCAT-SSID                PIC X(32).
022700     05  FILLER                   PIC X(42).
022800
022900 01  WF-DEVCAT-TRAILER.
023000     05  DCAT-TR-REC-TYPE         PIC X(01).
023100     05  DCAT-TR-COUNT            PIC 9(09).
023200     05  FILLER                   PIC X(190).
023300
023400****** PACKET LOG DETAIL/TRAILER LAYOUTS
023500 01  WF-PKTLOG-DETAIL.
023600     05  PLOG-REC-TYPE            PIC X(01).
023700         88 PLOG-DETAIL-REC       VALUE "D".
023800         88 PLOG-TRAILER-REC      VALUE "T".
023900     05  PLOG-MAC                 PIC X(17).
024000     05  PLOG-TS                  PIC S9(10).
024100     05  PLOG-HAS-POS             PIC X(01).
024200         88 PLOG-POSITION-PRESENT VALUE "Y".
024300     05  PLOG-LAT                 PIC S9(03)V9(07).
024400     05  PLOG-LON                 PIC S9(03)V9(07).
024500     05  PLOG-RSSI                PIC S9(03).
024600     05  PLOG-HAS-FREQ            PIC X(01).
024700         88 PLOG-FREQ-PRESENT     VALUE "Y".
024800     05  PLOG-FREQUENCY           PIC 9(10).
024900     05  FILLER                   PIC X(17).
025000
025100 01  WF-PKTLOG-TRAILER.
025200     05  PLOG-TR-REC-TYPE         PIC X(01).
025300     05  PLOG-TR-COUNT            PIC 9(09).
025400     05  FILLER                   PIC X(70).
025500
025600****** GPS SNAPSHOT LOG DETAIL/TRAILER LAYOUTS
025700 01  WF-GPSLOG-DETAIL.
025800     05  GLOG-REC-TYPE            PIC X(01).
025900         88 GLOG-DETAIL-REC       VALUE "D".
026000         88 GLOG-TRAILER-REC      VALUE "T".
026100     05  GLOG-SNAP-TYPE           PIC X(04).
026200         88 GLOG-IS-GPS-SNAP      VALUE "GPS ".
026300     05  GLOG-TS                  PIC S9(10).
026400     05  GLOG-LAT                 PIC S9(03)V9(07).
026500     05  GLOG-LON                 PIC S9(03)V9(07).
026600     05  FILLER                   PIC X(05).
026700
026800 01  WF-GPSLOG-TRAILER.
026900     05  GLOG-TR-REC-TYPE         PIC X(01).
027000     05  GLOG-TR-COUNT            PIC 9(09).
027100     05  FILLER                   PIC X(30).
027200
027300****** HEX-DIGIT LOOKUP TABLE - LOADED AT HOUSEKEEPING TIME,
027400****** SEARCHED BY 322-DECODE-HEX-OCTET TO TEST THE LOCALLY-
027500****** ADMINISTERED BIT OF THE MAC'S FIRST OCTET
027600 01  WF-HEX-TABLE.
027700     05  HEX-ENTRY OCCURS 16 TIMES INDEXED BY HEX-IDX.
027800         10  HEX-CHAR             PIC X(01).
027900         10  HEX-DIGIT-VAL        PIC 9(02) COMP.
028000
028100 01  WF-HEX-TABLE-OCTETS REDEFINES WF-HEX-TABLE.
028200     05  HEX-ENTRY-BYTES OCCURS 16 TIMES.
028300         10  FILLER               PIC X(03).
028400
028500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028600     05  DEVCAT-RECORDS-READ      PIC 9(09) COMP.
028700     05  PKTLOG-RECORDS-READ      PIC 9(09) COMP.
028800     05  GPSLOG-RECORDS-READ      PIC 9(09) COMP.
028900     05  GPSLOG-RECORDS-KEPT      PIC 9(09) COMP.
029000     05  OBSV-RECORDS-WRITTEN     PIC 9(09) COMP.
029100     05  WS-OCTET-VAL             PIC 9(03) COMP.
029200     05  WS-Q4                    PIC 9(03) COMP.
029300     05  WS-R4                    PIC 9(03) COMP.
029400     05  WS-SESSION-MIN-TS        PIC S9(10).
029500     05  WS-SESSION-MAX-TS        PIC S9(10).
029600     05  WS-CHAN-NUMERATOR        PIC S9(10).
029700     05  FILLER                   PIC X(02).
029800
029900 01  WS-SESSION-MIN-MAX-OCTETS REDEFINES WS-SESSION-MIN-TS.
030000     05  FILLER                  PIC X(10).
030100
030200 01  WS-CHAN-NUMERATOR-OCTETS REDEFINES WS-CHAN-NUMERATOR.
030300     05  FILLER                  PIC X(10).
030400
030500 01  FLAGS-AND-SWITCHES.
030600     05  SESSION-ALREADY-SW      PIC X(01) VALUE "N".
030700         88 SESSION-ALREADY-INGESTED  VALUE "Y".
030800     05  FIRST-OBSV-SW           PIC X(01) VALUE "Y".
030900         88 FIRST-OBSV-IN-SESSION VALUE "Y".
031000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
031100     05  FILLER                  PIC X(02).
031200
031300 01  WS-HEX-FIRST-CHAR           PIC X(01).
031400 01  WS-HEX-SECOND-CHAR          PIC X(01).
031500
031600 77  WS-DATE                     PIC 9(06).
031700 77  WS-TIME                     PIC 9(06).
031800 77  WS-SEQ-SUFFIX               PIC X(04) VALUE "0001".
031900 77  PARA-NAME                   PIC X(28) VALUE SPACES.
032000
032100 COPY WFABND.
032200
032300 PROCEDURE DIVISION.
032400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032500     IF NOT SESSION-ALREADY-INGESTED
032600         PERFORM 250-NEW-SESSION    THRU 250-EXIT
032700         PERFORM 300-LOAD-DEVICES   THRU 300-EXIT
032800         PERFORM 400-LOAD-OBSERVATIONS THRU 400-EXIT
032900         PERFORM 150-REBUILD-DRVPATH-FILE THRU 150-EXIT
033000         PERFORM 600-SET-SESSION-BOUNDS THRU 600-EXIT.
033100     PERFORM 999-CLEANUP THRU 999-EXIT.
033200     MOVE +0 TO RETURN-CODE.
033300     GOBACK.
033400
033500 000-HOUSEKEEPING.
033600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033700     DISPLAY "******** BEGIN JOB WFINGEST ********".
033800     ACCEPT WS-DATE FROM DATE.
033900     ACCEPT WS-TIME FROM TIME.
034000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
034100     PERFORM 055-LOAD-HEX-TABLE THRU 055-EXIT.
034200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034300     PERFORM 900-READ-CTLCRD THRU 900-EXIT.
034400     IF NO-MORE-CTLCRD
034500         MOVE "EMPTY CONTROL CARD FILE" TO ABND-REASON
034600         GO TO 1000-ABEND-RTN.
034700     PERFORM 210-CHECK-DUP-CHECKSUM THRU 210-EXIT.
034800 000-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------------
035200* STEP 1 - DEDUP BY CONTENT CHECKSUM.  A MATCH ON THE WFSESS
035300* ALTERNATE KEY MEANS THIS RAW SET HAS ALREADY BEEN INGESTED.
035400*----------------------------------------------------------------
035500 210-CHECK-DUP-CHECKSUM.
035600     MOVE "210-CHECK-DUP-CHECKSUM" TO PARA-NAME.
035700     MOVE CTLC-SHA256 TO SESN-SHA256.
035800     READ WF-SESSVS KEY IS SESN-SHA256.
035900     IF SESSION-FOUND
036000         MOVE "Y" TO SESSION-ALREADY-SW
036100         DISPLAY "** CAPTURE SET ALREADY INGESTED - SKIPPING **"
036200     ELSE
036300         MOVE "N" TO SESSION-ALREADY-SW.
036400 210-EXIT.
036500     EXIT.
036600
036700*----------------------------------------------------------------
036800* STEP 2 - ASSIGN A NEW SESSION-ID AND WRITE THE SESSION RECORD
036900* WITH ZERO PLACEHOLDER BOUNDS.
037000*----------------------------------------------------------------
037100 250-NEW-SESSION.
037200     MOVE "250-NEW-SESSION" TO PARA-NAME.
037300     STRING CTLC-MISSION(1:8) DELIMITED BY SIZE
037400            "-"          DELIMITED BY SIZE
037500            WS-DATE      DELIMITED BY SIZE
037600            "-"          DELIMITED BY SIZE
037700            WS-TIME      DELIMITED BY SIZE
037800            "-"          DELIMITED BY SIZE
037900            WS-SEQ-SUFFIX DELIMITED BY SIZE
038000       INTO SESN-SESSION-ID.
038100     MOVE CTLC-MISSION  TO SESN-MISSION.
038200     MOVE CTLC-SRC-FILE TO SESN-SRC-FILE.
038300     MOVE CTLC-SHA256   TO SESN-SHA256.
038400     MOVE +0 TO SESN-START-TS.
038500     MOVE +0 TO SESN-END-TS.
038600     WRITE WF-SESSION-REC.
038700 250-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------
039100* STEP 3A - LOAD THE DEVICE CATALOG STREAM, DERIVE RANDOMIZED-
039200* ADDRESS FLAG, AND MERGE INTO THE DEVICE MASTER BY ADDRESS.
039300*----------------------------------------------------------------
039400 300-LOAD-DEVICES.
039500     MOVE "300-LOAD-DEVICES" TO PARA-NAME.
039600     PERFORM 905-READ-DEVCAT THRU 905-EXIT.
039700     PERFORM 310-PROCESS-ONE-DEVICE THRU 310-EXIT
039800         UNTIL NO-MORE-DEVCAT OR DCAT-TRAILER-REC.
039900     IF NOT DCAT-TRAILER-REC
040000         MOVE "** INVALID DEVCAT FILE - NO TRAILER REC" TO
040100              ABND-REASON
040200         GO TO 1000-ABEND-RTN.
040300     MOVE WF-DEVCAT-REC TO WF-DEVCAT-TRAILER.
040400     IF DEVCAT-RECORDS-READ NOT EQUAL TO DCAT-TR-COUNT
040500         MOVE "** DEVCAT FILE OUT OF BALANCE" TO ABND-REASON
040600         MOVE DEVCAT-RECORDS-READ TO ABND-ACTUAL-VAL
040700         MOVE DCAT-TR-COUNT       TO ABND-EXPECTED-VAL
040800         WRITE SYSOUT-REC FROM WF-ABEND-REC
040900         GO TO 1000-ABEND-RTN.
041000 300-EXIT.
041100     EXIT.
041200
041300 310-PROCESS-ONE-DEVICE.
041400     MOVE "310-PROCESS-ONE-DEVICE" TO PARA-NAME.
041500     MOVE DCAT-MAC        TO DEVC-MAC.
041600     MOVE DCAT-DEV-TYPE   TO DEVC-DEV-TYPE.
041700     MOVE DCAT-FIRST-TS   TO DEVC-FIRST-TS.
041800     MOVE DCAT-LAST-TS    TO DEVC-LAST-TS.
041900     MOVE DCAT-MANUF      TO DEVC-OUI-MANUF.
042000     MOVE DCAT-ENCRYPTION TO DEVC-ENCRYPTION.
042100     MOVE DCAT-SSID       TO DEVC-SSID.
042200     PERFORM 320-DERIVE-RANDOMIZED THRU 320-EXIT.
042300     PERFORM 340-MERGE-DEVICE THRU 340-EXIT.
042400     PERFORM 905-READ-DEVCAT THRU 905-EXIT.
042500 310-EXIT.
042600     EXIT.
042700
042800*----------------------------------------------------------------
042900* RANDOMIZED-ADDRESS FLAG - FIRST OCTET OF THE MAC, LOCALLY-
043000* ADMINISTERED BIT (0X02).  A MISSING OR NON-HEX OCTET GIVES 0.
043100*----------------------------------------------------------------
043200 320-DERIVE-RANDOMIZED.
043300     MOVE "320-DERIVE-RANDOMIZED" TO PARA-NAME.
043400     SET DEVC-NOT-RANDOMIZED TO TRUE.
043500     IF DEVC-MAC-OCT1 = SPACES
043600         GO TO 320-EXIT.
043700     MOVE DEVC-MAC-OCT1(1:1) TO WS-HEX-FIRST-CHAR.
043800     MOVE DEVC-MAC-OCT1(2:1) TO WS-HEX-SECOND-CHAR.
043900     PERFORM 322-DECODE-HEX-OCTET THRU 322-EXIT.
044000     IF WS-OCTET-VAL < 0
044100         GO TO 320-EXIT.
044200     DIVIDE WS-OCTET-VAL BY 4 GIVING WS-Q4 REMAINDER WS-R4.
044300     IF WS-R4 >= 2
044400         SET DEVC-RANDOMIZED TO TRUE.
044500 320-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------
044900* DECODE TWO HEX-DIGIT CHARACTERS INTO WS-OCTET-VAL (0-255) VIA
045000* THE HEX LOOKUP TABLE LOADED AT HOUSEKEEPING TIME.  -1 MEANS
045100* ONE OF THE CHARACTERS WAS NOT A VALID HEX DIGIT.
045200*----------------------------------------------------------------
045300 322-DECODE-HEX-OCTET.
045400     MOVE "322-DECODE-HEX-OCTET" TO PARA-NAME.
045500     MOVE -1 TO WS-OCTET-VAL.
045600     SET HEX-IDX TO 1.
045700     SEARCH HEX-ENTRY
045800         AT END GO TO 322-EXIT
045900         WHEN HEX-CHAR(HEX-IDX) = WS-HEX-FIRST-CHAR
046000             MOVE HEX-DIGIT-VAL(HEX-IDX) TO WS-OCTET-VAL.
046100     IF WS-OCTET-VAL = -1
046200         GO TO 322-EXIT.
046300     COMPUTE WS-OCTET-VAL = WS-OCTET-VAL * 16.
046400     SET HEX-IDX TO 1.
046500     SEARCH HEX-ENTRY
046600         AT END MOVE -1 TO WS-OCTET-VAL
046700         WHEN HEX-CHAR(HEX-IDX) = WS-HEX-SECOND-CHAR
046800             ADD HEX-DIGIT-VAL(HEX-IDX) TO WS-OCTET-VAL.
046900 322-EXIT.
047000     EXIT.
047100
047200*----------------------------------------------------------------
047300* DEVICE MERGE - FIRST-TS/LAST-TS ARE MIN/MAX ACROSS INGESTS,
047400* EVERY OTHER ATTRIBUTE IS REPLACED BY THE INCOMING VALUES.
047500*----------------------------------------------------------------
047600 340-MERGE-DEVICE.
047700     MOVE "340-MERGE-DEVICE" TO PARA-NAME.
047800     READ WF-DEVCVS.
047900     IF DEVICE-FOUND
048000         IF DCAT-FIRST-TS < DEVC-FIRST-TS
048100             MOVE DCAT-FIRST-TS TO DEVC-FIRST-TS
048200         END-IF
048300         IF DCAT-LAST-TS > DEVC-LAST-TS
048400             MOVE DCAT-LAST-TS TO DEVC-LAST-TS
048500         END-IF
048600         REWRITE WF-DEVICE-REC
048700     ELSE
048800         WRITE WF-DEVICE-REC.
048900 340-EXIT.
049000     EXIT.
049100
049200*----------------------------------------------------------------
049300* STEP 3B - LOAD THE PACKET LOG STREAM, DERIVE CHANNEL, APPEND
049400* TO THE OBSERVATION FACT FILE.
049500*----------------------------------------------------------------
049600 400-LOAD-OBSERVATIONS.
049700     MOVE "400-LOAD-OBSERVATIONS" TO PARA-NAME.
049800     MOVE "Y" TO FIRST-OBSV-SW.
049900     PERFORM 906-READ-PKTLOG THRU 906-EXIT.
050000     PERFORM 410-PROCESS-ONE-OBSV THRU 410-EXIT
050100         UNTIL NO-MORE-PKTLOG OR PLOG-TRAILER-REC.
050200     IF NOT PLOG-TRAILER-REC
050300         MOVE "** INVALID PKTLOG FILE - NO TRAILER REC" TO
050400              ABND-REASON
050500         GO TO 1000-ABEND-RTN.
050600     MOVE WF-PKTLOG-REC TO WF-PKTLOG-TRAILER.
050700     IF PKTLOG-RECORDS-READ NOT EQUAL TO PLOG-TR-COUNT
050800         MOVE "** PKTLOG FILE OUT OF BALANCE" TO ABND-REASON
050900         MOVE PKTLOG-RECORDS-READ TO ABND-ACTUAL-VAL
051000         MOVE PLOG-TR-COUNT       TO ABND-EXPECTED-VAL
051100         WRITE SYSOUT-REC FROM WF-ABEND-REC
051200         GO TO 1000-ABEND-RTN.
051300 400-EXIT.
051400     EXIT.
051500
051600 410-PROCESS-ONE-OBSV.
051700     MOVE "410-PROCESS-ONE-OBSV" TO PARA-NAME.
051800     MOVE PLOG-MAC    TO OBSV-MAC.
051900     MOVE SESN-SESSION-ID TO OBSV-SESSION-ID.
052000     MOVE PLOG-TS     TO OBSV-TS.
052100     MOVE PLOG-HAS-POS TO OBSV-HAS-POSITION.
052200     MOVE PLOG-LAT    TO OBSV-LAT.
052300     MOVE PLOG-LON    TO OBSV-LON.
052400     MOVE PLOG-RSSI   TO OBSV-RSSI.
052500     PERFORM 420-DERIVE-CHANNEL THRU 420-EXIT.
052600     MOVE PLOG-FREQUENCY TO OBSV-FREQUENCY.
052700     IF FIRST-OBSV-IN-SESSION
052800         MOVE PLOG-TS TO WS-SESSION-MIN-TS
052900         MOVE PLOG-TS TO WS-SESSION-MAX-TS
053000         MOVE "N" TO FIRST-OBSV-SW
053100     ELSE
053200         IF PLOG-TS < WS-SESSION-MIN-TS
053300             MOVE PLOG-TS TO WS-SESSION-MIN-TS
053400         END-IF
053500         IF PLOG-TS > WS-SESSION-MAX-TS
053600             MOVE PLOG-TS TO WS-SESSION-MAX-TS
053700         END-IF.
053800     WRITE WF-OBSERVATION-REC.
053900     ADD +1 TO OBSV-RECORDS-WRITTEN.
054000     PERFORM 906-READ-PKTLOG THRU 906-EXIT.
054100 410-EXIT.
054200     EXIT.
054300
054400*----------------------------------------------------------------
054500* CHANNEL FROM FREQUENCY - NOMINAL KHZ.  TRUNCATION, NOT
054600* ROUNDING.  NO CHANNEL WHEN FREQUENCY IS OUT OF BOTH BANDS OR
054700* ABSENT ON THE PACKET.
054800*----------------------------------------------------------------
054900 420-DERIVE-CHANNEL.
055000     MOVE "420-DERIVE-CHANNEL" TO PARA-NAME.
055100     SET OBSV-CHANNEL-ABSENT TO TRUE.
055200     MOVE 0 TO OBSV-CHANNEL.
055300     IF NOT PLOG-FREQ-PRESENT
055400         GO TO 420-EXIT.
055500     IF PLOG-FREQUENCY >= 2412000 AND PLOG-FREQUENCY <= 2472000
055600         COMPUTE WS-CHAN-NUMERATOR = PLOG-FREQUENCY - 2407000
055700         COMPUTE OBSV-CHANNEL = WS-CHAN-NUMERATOR / 5000
055800         SET OBSV-CHANNEL-PRESENT TO TRUE
055900         GO TO 420-EXIT.
056000     IF PLOG-FREQUENCY >= 5005000 AND PLOG-FREQUENCY <= 5825000
056100         COMPUTE WS-CHAN-NUMERATOR = PLOG-FREQUENCY - 5000000
056200         COMPUTE OBSV-CHANNEL = WS-CHAN-NUMERATOR / 5000
056300         SET OBSV-CHANNEL-PRESENT TO TRUE.
056400 420-EXIT.
056500     EXIT.
056600
056700*----------------------------------------------------------------
056800* STEP 5 - BEFORE ANY INGEST, THE DRIVE-PATH STORE IS EMPTIED
056900* AND REBUILT FROM THIS SESSION'S GPS SNAPSHOT STREAM.
057000* DUPLICATE TIMESTAMPS ARE SILENTLY DROPPED (FIRST WINS).
057100*----------------------------------------------------------------
057200 150-REBUILD-DRVPATH-FILE.
057300     MOVE "150-REBUILD-DRVPATH-FILE" TO PARA-NAME.
057400     CLOSE WF-PATHVS.
057500     OPEN OUTPUT WF-PATHVS.
057600     CLOSE WF-PATHVS.
057700     OPEN I-O WF-PATHVS.
057800     PERFORM 907-READ-GPSLOG THRU 907-EXIT.
057900     PERFORM 500-LOAD-DRVPATH THRU 500-EXIT
058000         UNTIL NO-MORE-GPSLOG OR GLOG-TRAILER-REC.
058100     IF NOT GLOG-TRAILER-REC
058200         MOVE "** INVALID GPSLOG FILE - NO TRAILER REC" TO
058300              ABND-REASON
058400         GO TO 1000-ABEND-RTN.
058500     MOVE WF-GPSLOG-REC TO WF-GPSLOG-TRAILER.
058600     IF GPSLOG-RECORDS-READ NOT EQUAL TO GLOG-TR-COUNT
058700         MOVE "** GPSLOG FILE OUT OF BALANCE" TO ABND-REASON
058800         MOVE GPSLOG-RECORDS-READ TO ABND-ACTUAL-VAL
058900         MOVE GLOG-TR-COUNT       TO ABND-EXPECTED-VAL
059000         WRITE SYSOUT-REC FROM WF-ABEND-REC
059100         GO TO 1000-ABEND-RTN.
059200 150-EXIT.
059300     EXIT.
059400
059500 500-LOAD-DRVPATH.
059600     MOVE "500-LOAD-DRVPATH" TO PARA-NAME.
059700     IF GLOG-IS-GPS-SNAP
059800         MOVE GLOG-TS  TO PATH-TS
059900         READ WF-PATHVS
060000         IF PATH-TS-NOTFND
060100             MOVE GLOG-LAT TO PATH-LAT
060200             MOVE GLOG-LON TO PATH-LON
060300             WRITE WF-DRIVE-PATH-REC
060400             ADD +1 TO GPSLOG-RECORDS-KEPT
060500         END-IF
060600     END-IF.
060700     PERFORM 907-READ-GPSLOG THRU 907-EXIT.
060800 500-EXIT.
060900     EXIT.
061000
061100*----------------------------------------------------------------
061200* STEP 4 - SESSION BOUNDS ARE THE MIN/MAX OBSERVATION TIMESTAMP,
061300* 0/0 WHEN THE SESSION PRODUCED NO OBSERVATIONS.
061400*----------------------------------------------------------------
061500 600-SET-SESSION-BOUNDS.
061600     MOVE "600-SET-SESSION-BOUNDS" TO PARA-NAME.
061700     IF OBSV-RECORDS-WRITTEN = 0
061800         MOVE +0 TO SESN-START-TS
061900         MOVE +0 TO SESN-END-TS
062000     ELSE
062100         MOVE WS-SESSION-MIN-TS TO SESN-START-TS
062200         MOVE WS-SESSION-MAX-TS TO SESN-END-TS.
062300     REWRITE WF-SESSION-REC.
062400 600-EXIT.
062500     EXIT.
062600
062700 055-LOAD-HEX-TABLE.
062800     MOVE "055-LOAD-HEX-TABLE" TO PARA-NAME.
062900     MOVE "0" TO HEX-CHAR(1).  MOVE 0 TO HEX-DIGIT-VAL(1).
063000     MOVE "1" TO HEX-CHAR(2).  MOVE 1 TO HEX-DIGIT-VAL(2).
063100     MOVE "2" TO HEX-CHAR(3).  MOVE 2 TO HEX-DIGIT-VAL(3).
063200     MOVE "3" TO HEX-CHAR(4).  MOVE 3 TO HEX-DIGIT-VAL(4).
063300     MOVE "4" TO HEX-CHAR(5).  MOVE 4 TO HEX-DIGIT-VAL(5).
063400     MOVE "5" TO HEX-CHAR(6).  MOVE 5 TO HEX-DIGIT-VAL(6).
063500     MOVE "6" TO HEX-CHAR(7).  MOVE 6 TO HEX-DIGIT-VAL(7).
063600     MOVE "7" TO HEX-CHAR(8).  MOVE 7 TO HEX-DIGIT-VAL(8).
063700     MOVE "8" TO HEX-CHAR(9).  MOVE 8 TO HEX-DIGIT-VAL(9).
063800     MOVE "9" TO HEX-CHAR(10). MOVE 9 TO HEX-DIGIT-VAL(10).
063900     MOVE "A" TO HEX-CHAR(11). MOVE 10 TO HEX-DIGIT-VAL(11).
064000     MOVE "B" TO HEX-CHAR(12). MOVE 11 TO HEX-DIGIT-VAL(12).
064100     MOVE "C" TO HEX-CHAR(13). MOVE 12 TO HEX-DIGIT-VAL(13).
064200     MOVE "D" TO HEX-CHAR(14). MOVE 13 TO HEX-DIGIT-VAL(14).
064300     MOVE "E" TO HEX-CHAR(15). MOVE 14 TO HEX-DIGIT-VAL(15).
064400     MOVE "F" TO HEX-CHAR(16). MOVE 15 TO HEX-DIGIT-VAL(16).
064500 055-EXIT.
064600     EXIT.
064700
064800 800-OPEN-FILES.
064900     MOVE "800-OPEN-FILES" TO PARA-NAME.
065000     OPEN INPUT  WF-CTLCRD, WF-DEVCAT, WF-PKTLOG, WF-GPSLOG.
065100     OPEN OUTPUT SYSOUT.
065200     OPEN EXTEND WF-OBSVQS.
065300     OPEN I-O    WF-SESSVS, WF-DEVCVS.
065400 800-EXIT.
065500     EXIT.
065600
065700 850-CLOSE-FILES.
065800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
065900     CLOSE WF-CTLCRD, WF-DEVCAT, WF-PKTLOG, WF-GPSLOG,
066000           SYSOUT, WF-OBSVQS, WF-SESSVS, WF-DEVCVS, WF-PATHVS.
066100 850-EXIT.
066200     EXIT.
066300
066400 900-READ-CTLCRD.
066500     READ WF-CTLCRD INTO WF-CTLCRD-DETAIL
066600         AT END MOVE "N" TO MORE-DATA-SW
066700         GO TO 900-EXIT
066800     END-READ.
066900 900-EXIT.
067000     EXIT.
067100
067200 905-READ-DEVCAT.
067300     READ WF-DEVCAT INTO WF-DEVCAT-DETAIL
067400         AT END GO TO 905-EXIT
067500     END-READ.
067600     ADD +1 TO DEVCAT-RECORDS-READ.
067700 905-EXIT.
067800     EXIT.
067900
068000 906-READ-PKTLOG.
068100     READ WF-PKTLOG INTO WF-PKTLOG-DETAIL
068200         AT END GO TO 906-EXIT
068300     END-READ.
068400     ADD +1 TO PKTLOG-RECORDS-READ.
068500 906-EXIT.
068600     EXIT.
068700
068800 907-READ-GPSLOG.
068900     READ WF-GPSLOG INTO WF-GPSLOG-DETAIL
069000         AT END GO TO 907-EXIT
069100     END-READ.
069200     ADD +1 TO GPSLOG-RECORDS-READ.
069300 907-EXIT.
069400     EXIT.
069500
069600 999-CLEANUP.
069700     MOVE "999-CLEANUP" TO PARA-NAME.
069800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069900     DISPLAY "** DEVICE RECORDS READ      **" DEVCAT-RECORDS-READ.
070000     DISPLAY "** OBSERVATIONS WRITTEN      **" OBSV-RECORDS-WRITTEN.
070100     DISPLAY "** DRIVE-PATH POINTS KEPT    **" GPSLOG-RECORDS-KEPT.
070200     DISPLAY "******** NORMAL END OF JOB WFINGEST ********".
070300 999-EXIT.
070400     EXIT.
070500
070600 1000-ABEND-RTN.
070700     WRITE SYSOUT-REC FROM WF-ABEND-REC.
070800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070900     DISPLAY "*** ABNORMAL END OF JOB - WFINGEST ***" UPON CONSOLE.
071000     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
