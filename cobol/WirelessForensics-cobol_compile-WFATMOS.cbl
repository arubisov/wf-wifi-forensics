000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WFATMOS.
000300 AUTHOR. M. MASUOKA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/18/04.
000600 DATE-COMPILED. 02/18/04.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE "ATMOS" (AIRSPACE TRAFFIC / MAKE-OF-OUI
001300*          SUMMARY) STEP OF THE SURVEY PIPELINE - THE LAST STEP
001400*          OF A RUN.  IT SCANS THE SESSION MASTER FOR THE OVERALL
001500*          MISSION TIME RANGE, THEN SCANS THE OBSERVATION FACT
001600*          FILE UNDER AN OPTIONAL CONTROL-CARD SCOPE FILTER
001700*          (TIME WINDOW, EXCLUDE-STATIC, EXCLUDE-MOBILE) AND
001800*          PRODUCES ONE SYSOUT SUMMARY REPORT:
001900*
002000*            - ENCRYPTION PROTOCOL COUNTS (NORMALIZED, DESCENDING)
002100*            - TOP-5 OUI MANUFACTURER COUNTS (DESCENDING)
002200*            - PER-MAC ACTIVITY COUNTS (DESCENDING)
002300*            - UNIQUE-MAC, UNIQUE-SSID, MAX-PACKETS, AND
002400*              MAX-MOBILE-TRACK-POINTS FOOTER TOTALS
002500*
002600*          UNLIKE THE ENCRYPTION/MAC/OUI/SSID STATISTICS, WHICH
002700*          HONOR THE SCOPE FILTER, MAX-PACKETS AND MAX-MOBILE-
002800*          POINTS ARE ALWAYS COMPUTED OVER THE WHOLE FILE.
002900*
003000******************************************************************
003100
003200         CONTROL CARD                  -   UT-S-WFATMC
003300         OBSERVATION FACT FILE (SORTED) -   UT-S-WFOBSV
003400         SESSION MASTER (VSAM)          -   WFSESS
003500         DEVICE MASTER (VSAM)           -   WFDEVC
003600         STATIC-AP FILE (VSAM)          -   WFSTAP
003700         MOBILE-TRACK FILE (VSAM)       -   WFMTRK
003800         SUMMARY REPORT                 -   SYSOUT
003900
004000******************************************************************
004100* MAINTENANCE LOG
004200*   02/18/04  MM   ORIGINAL CODING FOR THE ATMOS UNIT (WF-0119)
004300*   03/09/04  MM   FOUND THE ATMR-ENC-ROW-BYTES SHORT-ROW BUG
004400*                  WHILE BUILDING THE SECTION-1 SORT - SEE
004500*                  WFATMR MAINTENANCE LOG (WF-0133)
004600*   07/09/04  MM   MAX-PACKETS WAS PINNED AT ZERO EVERY RUN -
004700*                  200-SCAN-OBSERVATIONS WAS RE-BLANKING
004800*                  WS-CURRENT-MAC AND RE-ZEROING WS-MAC-RUN-COUNT
004900*                  ON EVERY CALL INSTEAD OF ONCE, SO THE "NEW MAC"
005000*                  BRANCH ALWAYS FIRED AND THE RUN COUNT NEVER GOT
005100*                  PAST 1.  MOVED THE PRIMING TO A NEW 199-PRIME-
005200*                  OBSV-SCAN PARAGRAPH CALLED ONCE BEFORE THE SCAN
005300*                  LOOP AND ADDED A 205-CLOSE-OBSV-RUN FLUSH AFTER
005400*                  IT, THE SAME PRIME/FLUSH SHAPE 160-LOAD-MOBILE-
005500*                  MACS ALREADY USES FOR MAX-MOBILE-POINTS.  ALSO
005600*                  FOUND WF-OBSVQS WAS NEVER PRIMED BEFORE THE
005700*                  SCAN LOOP - THE FIRST PASS WAS PROCESSING AN
005800*                  UN-READ RECORD AND INSERTING A BOGUS BLANK-MAC
005900*                  ROW.  PRIMED IT IN THE SAME NEW PARAGRAPH
006000*                  (WF-0161)
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT WF-CTLCRD
007700     ASSIGN TO UT-S-WFATMC
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS CFCODE.
008000
008100****** PASSED IN FROM A PRIOR SORT STEP - SORTED ASCENDING BY
008200****** OBSV-MAC WITHIN OBSV-TS.  THIS PROGRAM DOES NOT RE-SORT.
008300     SELECT WF-OBSVQS
008400     ASSIGN TO UT-S-WFOBSV
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT WF-SESSVS
008900            ASSIGN       TO WFSESS
009000            ORGANIZATION IS INDEXED
009100            ACCESS MODE  IS SEQUENTIAL
009200            RECORD KEY   IS SESN-SESSION-ID
009300            FILE STATUS  IS SVCODE.
009400
009500     SELECT WF-DEVCVS
009600            ASSIGN       TO WFDEVC
009700            ORGANIZATION IS INDEXED
009800            ACCESS MODE  IS RANDOM
009900            RECORD KEY   IS DEVC-MAC
010000            FILE STATUS  IS DVCODE.
010100
010200****** BROWSED SEQUENTIALLY - THE KEY (STAP-MAC) GIVES US A
010300****** ONE-ROW-PER-MAC WALK OF THE STATIC-AP STORE FOR FREE.
010400     SELECT WF-STAPVS
010500            ASSIGN       TO WFSTAP
010600            ORGANIZATION IS INDEXED
010700            ACCESS MODE  IS SEQUENTIAL
010800            RECORD KEY   IS STAP-MAC
010900            FILE STATUS  IS PVCODE.
011000
011100****** BROWSED SEQUENTIALLY - THE KEY (MTRK-MAC, MTRK-TS) GROUPS
011200****** ONE MAC'S TRACK POINTS TOGETHER, WHICH IS ALL THIS PASS
011300****** NEEDS FOR THE MAX-MOBILE-POINTS CONTROL BREAK.
011400     SELECT WF-MTRKVS
011500            ASSIGN       TO WFMTRK
011600            ORGANIZATION IS INDEXED
011700            ACCESS MODE  IS SEQUENTIAL
011800            RECORD KEY   IS MTRK-KEY
011900            FILE STATUS  IS MVCODE.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300 FD  SYSOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 130 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SYSOUT-REC.
012900 01  SYSOUT-REC  PIC X(130).
013000
013100****** ONE-RECORD CONTROL CARD - SCOPE FILTER FOR THIS RUN
013200 FD  WF-CTLCRD
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 80 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS WF-CTLCRD-REC.
013800 01  WF-CTLCRD-REC   PIC X(80).
013900
014000 FD  WF-OBSVQS
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS WF-OBSERVATION-REC.
014500     COPY WFOBSV.
014600
014700 FD  WF-SESSVS
014800     RECORD CONTAINS 270 CHARACTERS
014900     DATA RECORD IS WF-SESSION-REC.
015000     COPY WFSESS.
015100
015200 FD  WF-DEVCVS
015300     RECORD CONTAINS 155 CHARACTERS
015400     DATA RECORD IS WF-DEVICE-REC.
015500     COPY WFDEVC.
015600
015700 FD  WF-STAPVS
015800     RECORD CONTAINS 80 CHARACTERS
015900     DATA RECORD IS WF-STATIC-AP-REC.
016000     COPY WFSTAP.
016100
016200 FD  WF-MTRKVS
016300     RECORD CONTAINS 50 CHARACTERS
016400     DATA RECORD IS WF-MOBILE-TRACK-REC.
016500     COPY WFMTRK.
016600
016700 WORKING-STORAGE SECTION.
016800 01  FILE-STATUS-CODES.
016900     05  CFCODE                  PIC X(2).
017000         88 NO-MORE-CTLCRD       VALUE "10".
017100     05  OFCODE                  PIC X(2).
017200         88 NO-MORE-OBSV         VALUE "10".
017300     05  SVCODE                  PIC X(2).
017400         88 NO-MORE-SESS         VALUE "10".
017500     05  DVCODE                  PIC X(2).
017600         88 DEVICE-FOUND         VALUE "00".
017700         88 DEVICE-NOTFND        VALUE "23".
017800     05  PVCODE                  PIC X(2).
017900         88 NO-MORE-STAP         VALUE "10".
018000     05  MVCODE                  PIC X(2).
018100         88 NO-MORE-MTRK         VALUE "10".
018200     05  FILLER                  PIC X(02).
018300
018400     COPY WFATMR.
018500
018600****** CONTROL CARD DETAIL LAYOUT - SCOPE FILTER PARAMETERS
018700 01  WF-CTLCRD-DETAIL.
018800     05  CTLC-HAS-RANGE-SW       PIC X(01).
018900         88 CTLC-RANGE-FILTERED  VALUE "Y".
019000     05  CTLC-TS-FROM            PIC S9(10).
019100     05  CTLC-TS-TO              PIC S9(10).
019200     05  CTLC-EXCL-STATIC-SW     PIC X(01).
019300         88 CTLC-EXCLUDE-STATIC  VALUE "Y".
019400     05  CTLC-EXCL-MOBILE-SW     PIC X(01).
019500         88 CTLC-EXCLUDE-MOBILE  VALUE "Y".
019600     05  FILLER                  PIC X(44).
019700
019800****** DISTINCT MACS CLASSIFIED STATIONARY THIS MISSION, LOADED
019900****** FROM WF-STAPVS BEFORE THE OBSERVATION SCAN BEGINS.
020000 01  WF-STATIC-MAC-TABLE.
020100     05  SMAC-ENTRY OCCURS 500 TIMES INDEXED BY SMAC-IDX.
020200         10  SMAC-MAC            PIC X(17).
020300         10  FILLER              PIC X(03).
020400
020500****** DISTINCT MACS CLASSIFIED MOBILE THIS MISSION, LOADED FROM
020600****** WF-MTRKVS BEFORE THE OBSERVATION SCAN BEGINS.  ALSO WHERE
020700****** MAX-MOBILE-POINTS IS ROLLED UP (STEP IS A CONTROL BREAK
020800****** ON MTRK-MAC SINCE THE FILE IS KEY-SEQUENCED BY MAC).
020900 01  WF-MOBILE-MAC-TABLE.
021000     05  MMAC-ENTRY OCCURS 500 TIMES INDEXED BY MMAC-IDX.
021100         10  MMAC-MAC            PIC X(17).
021200         10  FILLER              PIC X(03).
021300
021400****** STAGING TABLE FOR OUI COUNTS BEFORE THE TOP-5 TRUNCATION.
021500****** OUI-STG-USED-SW IS SET AS EACH ROW IS PICKED INTO
021600****** ATMR-OUI-TBL BY 500-OUI-COUNTS.
021700 01  WS-OUI-STAGE-TBL.
021800     05  OUI-STG-ENTRY OCCURS 200 TIMES INDEXED BY OUI-STG-IDX.
021900         10  OUI-STG-MANUF       PIC X(32).
022000         10  OUI-STG-COUNT       PIC 9(09)       COMP-3.
022100         10  OUI-STG-USED-SW     PIC X(01).
022200         10  FILLER              PIC X(04).
022300
022400****** DISTINCT SSIDS SEEN ON IN-SCOPE, DEVICE-MATCHED MACS -
022500****** COUNT OF ROWS IS THE UNIQUE-SSID-COUNT FOOTER SCALAR.
022600 01  WS-SSID-TBL.
022700     05  SSID-ENTRY OCCURS 500 TIMES INDEXED BY SSID-IDX.
022800         10  SSID-VAL            PIC X(32).
022900         10  FILLER              PIC X(08).
023000
023100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023200     05  WS-ENC-TBL-COUNT        PIC 9(05)       COMP.
023300     05  WS-MAC-TBL-COUNT        PIC 9(05)       COMP.
023400     05  WS-OUI-STG-COUNT        PIC 9(05)       COMP.
023500     05  WS-OUI-ROWS-PICKED      PIC 9(05)       COMP.
023600     05  WS-SSID-TBL-COUNT       PIC 9(05)       COMP.
023700     05  WS-SMAC-COUNT           PIC 9(05)       COMP.
023800     05  WS-MMAC-COUNT           PIC 9(05)       COMP.
023900     05  WS-SORT-I               PIC 9(05)       COMP.
024000     05  WS-SORT-J               PIC 9(05)       COMP.
024100     05  WS-BEST-IDX             PIC 9(05)       COMP.
024200     05  WS-MAC-RUN-COUNT        PIC 9(09)       COMP.
024300     05  SESSIONS-SCANNED        PIC 9(09)       COMP.
024400     05  OBSV-SCANNED-COUNT      PIC 9(09)       COMP.
024500     05  OBSV-IN-SCOPE-COUNT     PIC 9(09)       COMP.
024600     05  FILLER                  PIC X(04).
024700
024800****** SWAP BUFFERS FOR THE OUT-OF-LINE SELECTION SORTS IN
024900****** 720-SORT-ENCRYPTION-TBL AND 740-SORT-MAC-TBL.
025000 77  WS-SWAP-ENC-ROW             PIC X(13).
025100 77  WS-SWAP-MAC-ROW             PIC X(54).
025200
025300 01  FLAGS-AND-SWITCHES.
025400     05  IN-SCOPE-SW             PIC X(01) VALUE "N".
025500         88 OBSV-IN-SCOPE        VALUE "Y".
025600     05  MAC-STATIC-SW           PIC X(01) VALUE "N".
025700         88 MAC-IS-STATIC        VALUE "Y".
025800     05  MAC-MOBILE-SW           PIC X(01) VALUE "N".
025900         88 MAC-IS-MOBILE        VALUE "Y".
026000     05  WS-PROTOCOL-VALID-SW    PIC X(01) VALUE "N".
026100         88 PROTOCOL-IS-VALID    VALUE "Y".
026200     05  FILLER                  PIC X(04).
026300
026400****** SCAN WORK AREAS - MISSION NAME FOR THE REPORT HEADER AND
026500****** THE PROTOCOL-NORMALIZATION SCRATCH FIELDS.
026600 01  WF-ATMOS-WORK.
026700     05  WS-RPT-MISSION          PIC X(32).
026800     05  WS-RAW-TOKEN            PIC X(32).
026900     05  WS-NORM-PROTOCOL        PIC X(08).
027000     05  WS-PREV-MTRK-MAC        PIC X(17).
027100     05  FILLER                  PIC X(08).
027200
027300 01  WS-CURRENT-MAC              PIC X(17).
027400 01  WS-CURRENT-MAC-OCTETS REDEFINES WS-CURRENT-MAC.
027500     05  FILLER                  PIC X(17).
027600 77  WS-DATE                     PIC 9(06).
027700 77  WS-TIME                     PIC 9(06).
027800 77  PARA-NAME                   PIC X(28) VALUE SPACES.
027900
028000     COPY WFABND.
028100
028200****** SUMMARY REPORT LINES - MODELED ON THE PATLIST RPT-REC
028300****** FAMILY.  EACH IS MOVED TO SYSOUT-REC ON WRITE, WHICH
028400****** PADS OR TRUNCATES TO 130 CHARACTERS AS NEEDED.
028500 01  WS-HDR-REC.
028600     05  FILLER                  PIC X(01)  VALUE SPACES.
028700     05  FILLER                  PIC X(18)  VALUE
028800             "ATMOS SUMMARY -   ".
028900     05  HDR-MISSION-O           PIC X(32).
029000     05  FILLER                  PIC X(04)  VALUE SPACES.
029100     05  FILLER                  PIC X(12)  VALUE
029200             "TIME RANGE  ".
029300     05  HDR-MIN-TS-O            PIC -(9)9.
029400     05  FILLER                  PIC X(04)  VALUE " TO  ".
029500     05  HDR-MAX-TS-O            PIC -(9)9.
029600     05  FILLER                  PIC X(28)  VALUE SPACES.
029700
029800 01  WS-BLANK-LINE               PIC X(01)  VALUE SPACES.
029900
030000 01  WS-SEC1-HDR.
030100     05  FILLER                  PIC X(01)  VALUE SPACES.
030200     05  FILLER                  PIC X(48)  VALUE
030300             "SECTION 1 - ENCRYPTION PROTOCOL COUNTS".
030400     05  FILLER                  PIC X(81)  VALUE SPACES.
030500
030600 01  WS-SEC1-COL-HDR.
030700     05  FILLER                  PIC X(01)  VALUE SPACES.
030800     05  FILLER                  PIC X(08)  VALUE "PROTOCOL".
030900     05  FILLER                  PIC X(04)  VALUE SPACES.
031000     05  FILLER                  PIC X(09)  VALUE "COUNT    ".
031100     05  FILLER                  PIC X(108) VALUE SPACES.
031200
031300 01  WS-SEC1-DETAIL.
031400     05  FILLER                  PIC X(01)  VALUE SPACES.
031500     05  SEC1-PROTOCOL-O         PIC X(08).
031600     05  FILLER                  PIC X(04)  VALUE SPACES.
031700     05  SEC1-COUNT-O            PIC Z(8)9.
031800     05  FILLER                  PIC X(108) VALUE SPACES.
031900
032000 01  WS-SEC2-HDR.
032100     05  FILLER                  PIC X(01)  VALUE SPACES.
032200     05  FILLER                  PIC X(48)  VALUE
032300             "SECTION 2 - TOP MANUFACTURERS (MAX 5)".
032400     05  FILLER                  PIC X(81)  VALUE SPACES.
032500
032600 01  WS-SEC2-COL-HDR.
032700     05  FILLER                  PIC X(01)  VALUE SPACES.
032800     05  FILLER                  PIC X(32)  VALUE
032900             "OUI-MANUF                       ".
033000     05  FILLER                  PIC X(02)  VALUE SPACES.
033100     05  FILLER                  PIC X(09)  VALUE "COUNT    ".
033200     05  FILLER                  PIC X(86)  VALUE SPACES.
033300
033400 01  WS-SEC2-DETAIL.
033500     05  FILLER                  PIC X(01)  VALUE SPACES.
033600     05  SEC2-MANUF-O            PIC X(32).
033700     05  FILLER                  PIC X(02)  VALUE SPACES.
033800     05  SEC2-COUNT-O            PIC Z(8)9.
033900     05  FILLER                  PIC X(86)  VALUE SPACES.
034000
034100 01  WS-SEC3-HDR.
034200     05  FILLER                  PIC X(01)  VALUE SPACES.
034300     05  FILLER                  PIC X(48)  VALUE
034400             "SECTION 3 - PER-MAC ACTIVITY COUNTS".
034500     05  FILLER                  PIC X(81)  VALUE SPACES.
034600
034700 01  WS-SEC3-COL-HDR.
034800     05  FILLER                  PIC X(01)  VALUE SPACES.
034900     05  FILLER                  PIC X(17)  VALUE
035000             "MAC ADDRESS      ".
035100     05  FILLER                  PIC X(01)  VALUE SPACES.
035200     05  FILLER                  PIC X(32)  VALUE
035300             "SSID                             ".
035400     05  FILLER                  PIC X(01)  VALUE SPACES.
035500     05  FILLER                  PIC X(09)  VALUE "COUNT    ".
035600     05  FILLER                  PIC X(69) VALUE SPACES.
035700
035800 01  WS-SEC3-DETAIL.
035900     05  FILLER                  PIC X(01)  VALUE SPACES.
036000     05  SEC3-MAC-O              PIC X(17).
036100     05  FILLER                  PIC X(01)  VALUE SPACES.
036200     05  SEC3-SSID-O             PIC X(32).
036300     05  FILLER                  PIC X(01)  VALUE SPACES.
036400     05  SEC3-COUNT-O            PIC Z(8)9.
036500     05  FILLER                  PIC X(69)  VALUE SPACES.
036600
036700 01  WS-FOOTER-HDR.
036800     05  FILLER                  PIC X(01)  VALUE SPACES.
036900     05  FILLER                  PIC X(18)  VALUE
037000             "FOOTER TOTALS".
037100     05  FILLER                  PIC X(111) VALUE SPACES.
037200
037300 01  WS-FOOTER-REC.
037400     05  FILLER                  PIC X(01)  VALUE SPACES.
037500     05  FILLER                  PIC X(18)  VALUE
037600             "UNIQUE MACS....: ".
037700     05  FTR-UNIQ-MAC-O          PIC Z(8)9.
037800     05  FILLER                  PIC X(02)  VALUE SPACES.
037900     05  FILLER                  PIC X(18)  VALUE
038000             "UNIQUE SSIDS...: ".
038100     05  FTR-UNIQ-SSID-O         PIC Z(8)9.
038200     05  FILLER                  PIC X(02)  VALUE SPACES.
038300     05  FILLER                  PIC X(18)  VALUE
038400             "MAX PACKETS....: ".
038500     05  FTR-MAX-PKT-O           PIC Z(8)9.
038600     05  FILLER                  PIC X(02)  VALUE SPACES.
038700     05  FILLER                  PIC X(18)  VALUE
038800             "MAX MOBILE PTS.: ".
038900     05  FTR-MAX-MOB-O           PIC Z(8)9.
039000     05  FILLER                  PIC X(10)  VALUE SPACES.
039100
039200 PROCEDURE DIVISION.
039300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039400     PERFORM 100-SCAN-SESSIONS THRU 100-EXIT
039500         UNTIL NO-MORE-SESS.
039600     PERFORM 150-LOAD-STATIC-MACS THRU 150-EXIT.
039700     PERFORM 160-LOAD-MOBILE-MACS THRU 160-EXIT.
039800     PERFORM 199-PRIME-OBSV-SCAN THRU 199-EXIT.
039900     PERFORM 200-SCAN-OBSERVATIONS THRU 200-EXIT
040000         UNTIL NO-MORE-OBSV.
040100     PERFORM 205-CLOSE-OBSV-RUN THRU 205-EXIT.
040200     PERFORM 500-OUI-COUNTS THRU 500-EXIT.
040300     PERFORM 600-UNIQUE-COUNTS THRU 600-EXIT.
040400     PERFORM 700-SUMMARY-MAXIMA THRU 700-EXIT.
040500     PERFORM 720-SORT-ENCRYPTION-TBL THRU 720-EXIT.
040600     PERFORM 740-SORT-MAC-TBL THRU 740-EXIT.
040700     PERFORM 800-PRINT-REPORT THRU 800-EXIT.
040800     PERFORM 999-CLEANUP THRU 999-EXIT.
040900     MOVE +0 TO RETURN-CODE.
041000     GOBACK.
041100
041200 000-HOUSEKEEPING.
041300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041400     DISPLAY "******** BEGIN JOB WFATMOS ********".
041500     ACCEPT WS-DATE FROM DATE.
041600     ACCEPT WS-TIME FROM TIME.
041700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
041800                WF-ATMOS-RESULTS
041900                WS-OUI-STAGE-TBL
042000                WS-SSID-TBL
042100                WF-STATIC-MAC-TABLE
042200                WF-MOBILE-MAC-TABLE.
042300     MOVE SPACES TO WS-RPT-MISSION.
042400     PERFORM 860-OPEN-FILES THRU 860-EXIT.
042500     PERFORM 900-READ-CTLCRD THRU 900-EXIT.
042600     IF NO-MORE-CTLCRD
042700         MOVE "MISSING ATMOS SCOPE CONTROL CARD" TO ABND-REASON
042800         GO TO 1000-ABEND-RTN.
042900     PERFORM 905-READ-SESS THRU 905-EXIT.
043000 000-EXIT.
043100     EXIT.
043200
043300*----------------------------------------------------------------
043400* SESSION MASTER PASS - UNFILTERED, GIVES THE REPORT HEADER'S
043500* MISSION NAME (TAKEN FROM THE FIRST SESSION READ) AND THE
043600* TIME-RANGE FOOTER (MIN START-TS / MAX END-TS OVER ALL
043700* SESSIONS).  DEFAULTS TO ZERO WHEN THERE ARE NO SESSIONS.
043800*----------------------------------------------------------------
043900 100-SCAN-SESSIONS.
044000     MOVE "100-SCAN-SESSIONS" TO PARA-NAME.
044100     ADD +1 TO SESSIONS-SCANNED.
044200     IF SESSIONS-SCANNED = 1
044300         MOVE SESN-MISSION TO WS-RPT-MISSION.
044400     IF ATMR-MIN-TS = 0 AND ATMR-MAX-TS = 0 AND
044500             SESSIONS-SCANNED = 1
044600         MOVE SESN-START-TS TO ATMR-MIN-TS
044700         MOVE SESN-END-TS   TO ATMR-MAX-TS
044800     ELSE
044900         PERFORM 120-ACCUM-TIME-RANGE THRU 120-EXIT.
045000     PERFORM 905-READ-SESS THRU 905-EXIT.
045100 100-EXIT.
045200     EXIT.
045300
045400 120-ACCUM-TIME-RANGE.
045500     IF SESN-START-TS < ATMR-MIN-TS
045600         MOVE SESN-START-TS TO ATMR-MIN-TS.
045700     IF SESN-END-TS > ATMR-MAX-TS
045800         MOVE SESN-END-TS TO ATMR-MAX-TS.
045900 120-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------
046300* LOAD THE SET OF MACS THIS MISSION CLASSIFIED STATIONARY.  A
046400* SEQUENTIAL BROWSE OF WF-STAPVS GIVES ONE ROW PER MAC SINCE
046500* THE FILE IS KEY-SEQUENCED BY STAP-MAC WITH NO DUPLICATES.
046600*----------------------------------------------------------------
046700 150-LOAD-STATIC-MACS.
046800     MOVE "150-LOAD-STATIC-MACS" TO PARA-NAME.
046900     MOVE 0 TO WS-SMAC-COUNT.
047000     PERFORM 155-READ-STAP THRU 155-EXIT.
047100     PERFORM 158-ACCUM-STATIC-MAC THRU 158-EXIT
047200         UNTIL NO-MORE-STAP.
047300 150-EXIT.
047400     EXIT.
047500
047600 155-READ-STAP.
047700     MOVE "155-READ-STAP" TO PARA-NAME.
047800     READ WF-STAPVS
047900         AT END MOVE "10" TO PVCODE.
048000 155-EXIT.
048100     EXIT.
048200
048300 158-ACCUM-STATIC-MAC.
048400     IF WS-SMAC-COUNT > 499
048500         MOVE "WF-STATIC-MAC-TABLE OVERFLOW" TO ABND-REASON
048600         GO TO 1000-ABEND-RTN.
048700     ADD +1 TO WS-SMAC-COUNT.
048800     SET SMAC-IDX TO WS-SMAC-COUNT.
048900     MOVE STAP-MAC TO SMAC-MAC(SMAC-IDX).
049000     PERFORM 155-READ-STAP THRU 155-EXIT.
049100 158-EXIT.
049200     EXIT.
049300
049400*----------------------------------------------------------------
049500* LOAD THE SET OF MACS THIS MISSION CLASSIFIED MOBILE, AND ROLL
049600* UP MAX-MOBILE-POINTS AT THE SAME TIME.  WF-MTRKVS IS KEY-
049700* SEQUENCED BY MTRK-MAC WITHIN MTRK-TS SO ALL OF ONE MAC'S
049800* POINTS ARRIVE TOGETHER - THE CONTROL BREAK IS ON MTRK-MAC.
049900*----------------------------------------------------------------
050000 160-LOAD-MOBILE-MACS.
050100     MOVE "160-LOAD-MOBILE-MACS" TO PARA-NAME.
050200     MOVE 0      TO WS-MMAC-COUNT.
050300     MOVE SPACES TO WS-PREV-MTRK-MAC.
050400     PERFORM 165-READ-MTRK THRU 165-EXIT.
050500     PERFORM 168-ACCUM-MTRK THRU 168-EXIT
050600         UNTIL NO-MORE-MTRK.
050700     PERFORM 169-CLOSE-MTRK-RUN THRU 169-EXIT.
050800 160-EXIT.
050900     EXIT.
051000
051100 165-READ-MTRK.
051200     MOVE "165-READ-MTRK" TO PARA-NAME.
051300     READ WF-MTRKVS
051400         AT END MOVE "10" TO MVCODE.
051500 165-EXIT.
051600     EXIT.
051700
051800 168-ACCUM-MTRK.
051900     IF MTRK-MAC = WS-PREV-MTRK-MAC
052000         GO TO 168-SAME-MAC.
052100     IF WS-MAC-RUN-COUNT > 0
052200         PERFORM 169-CLOSE-MTRK-RUN THRU 169-EXIT.
052300     IF WS-MMAC-COUNT > 499
052400         MOVE "WF-MOBILE-MAC-TABLE OVERFLOW" TO ABND-REASON
052500         GO TO 1000-ABEND-RTN.
052600     ADD +1 TO WS-MMAC-COUNT.
052700     SET MMAC-IDX TO WS-MMAC-COUNT.
052800     MOVE MTRK-MAC TO MMAC-MAC(MMAC-IDX).
052900     MOVE MTRK-MAC TO WS-PREV-MTRK-MAC.
053000     MOVE 0 TO WS-MAC-RUN-COUNT.
053100 168-SAME-MAC.
053200     ADD +1 TO WS-MAC-RUN-COUNT.
053300     PERFORM 165-READ-MTRK THRU 165-EXIT.
053400 168-EXIT.
053500     EXIT.
053600
053700 169-CLOSE-MTRK-RUN.
053800     IF WS-MAC-RUN-COUNT > ATMR-MAX-MOBILE-POINTS
053900         MOVE WS-MAC-RUN-COUNT TO ATMR-MAX-MOBILE-POINTS.
054000 169-EXIT.
054100     EXIT.
054200
054300*----------------------------------------------------------------
054400* STEP 1 - SCOPED OBSERVATION SCAN.  ONE PASS OVER THE SORTED
054500* FACT FILE PICKS UP MAX-PACKETS (UNFILTERED MAC CONTROL BREAK)
054600* AND, FOR IN-SCOPE ROWS, DRIVES THE ENCRYPTION/MAC/OUI/SSID
054700* ACCUMULATION PARAGRAPHS.
054800*----------------------------------------------------------------
054900 199-PRIME-OBSV-SCAN.
055000     MOVE "199-PRIME-OBSV-SCAN" TO PARA-NAME.
055100     MOVE SPACES TO WS-CURRENT-MAC.
055200     MOVE 0 TO WS-MAC-RUN-COUNT.
055300     PERFORM 910-READ-OBSV THRU 910-EXIT.
055400 199-EXIT.
055500     EXIT.
055600
055700 200-SCAN-OBSERVATIONS.
055800     MOVE "200-SCAN-OBSERVATIONS" TO PARA-NAME.
055900     PERFORM 210-PROCESS-ONE-OBSV THRU 210-EXIT.
056000     PERFORM 910-READ-OBSV THRU 910-EXIT.
056100 200-EXIT.
056200     EXIT.
056300
056400 205-CLOSE-OBSV-RUN.
056500     MOVE "205-CLOSE-OBSV-RUN" TO PARA-NAME.
056600     IF WS-MAC-RUN-COUNT > ATMR-MAX-PACKETS
056700         MOVE WS-MAC-RUN-COUNT TO ATMR-MAX-PACKETS.
056800 205-EXIT.
056900     EXIT.
057000
057100 210-PROCESS-ONE-OBSV.
057200     ADD +1 TO OBSV-SCANNED-COUNT.
057300     IF OBSV-MAC = WS-CURRENT-MAC
057400         GO TO 210-SAME-MAC.
057500     IF WS-MAC-RUN-COUNT > ATMR-MAX-PACKETS
057600         MOVE WS-MAC-RUN-COUNT TO ATMR-MAX-PACKETS.
057700     MOVE OBSV-MAC TO WS-CURRENT-MAC.
057800     MOVE 0 TO WS-MAC-RUN-COUNT.
057900 210-SAME-MAC.
058000     ADD +1 TO WS-MAC-RUN-COUNT.
058100     PERFORM 220-CHECK-SCOPE THRU 220-EXIT.
058200     IF NOT OBSV-IN-SCOPE
058300         GO TO 210-EXIT.
058400     PERFORM 250-LOOKUP-DEVICE THRU 250-EXIT.
058500     PERFORM 400-MAC-COUNTS THRU 400-EXIT.
058600     IF NOT DEVICE-FOUND
058700         GO TO 210-EXIT.
058800     PERFORM 300-ENCRYPTION-COUNTS THRU 300-EXIT.
058900     PERFORM 320-ACCUM-OUI-STAGE THRU 320-EXIT.
059000     PERFORM 260-ACCUM-SSID THRU 260-EXIT.
059100 210-EXIT.
059200     EXIT.
059300
059400*----------------------------------------------------------------
059500* IN-SCOPE TEST: TIME WINDOW (BOTH ENDS INCLUSIVE WHEN THE CARD
059600* SUPPLIES ONE) AND THE EXCLUDE-STATIC/EXCLUDE-MOBILE FLAGS,
059700* KEYED ON MAC MEMBERSHIP IN THE CLASSIFIED OUTPUT TABLES.
059800*----------------------------------------------------------------
059900 220-CHECK-SCOPE.
060000     MOVE "N" TO IN-SCOPE-SW.
060100     IF CTLC-RANGE-FILTERED AND OBSV-TS < CTLC-TS-FROM
060200         GO TO 220-EXIT.
060300     IF CTLC-RANGE-FILTERED AND OBSV-TS > CTLC-TS-TO
060400         GO TO 220-EXIT.
060500     IF CTLC-EXCLUDE-STATIC
060600         PERFORM 230-SEARCH-STATIC-MAC THRU 230-EXIT
060700         IF MAC-IS-STATIC
060800             GO TO 220-EXIT.
060900     IF CTLC-EXCLUDE-MOBILE
061000         PERFORM 240-SEARCH-MOBILE-MAC THRU 240-EXIT
061100         IF MAC-IS-MOBILE
061200             GO TO 220-EXIT.
061300     MOVE "Y" TO IN-SCOPE-SW.
061400 220-EXIT.
061500     EXIT.
061600
061700 230-SEARCH-STATIC-MAC.
061800     MOVE "N" TO MAC-STATIC-SW.
061900     PERFORM 232-COMPARE-STATIC-MAC THRU 232-EXIT
062000         VARYING SMAC-IDX FROM 1 BY 1
062100         UNTIL SMAC-IDX > WS-SMAC-COUNT OR MAC-IS-STATIC.
062200 230-EXIT.
062300     EXIT.
062400
062500 232-COMPARE-STATIC-MAC.
062600     IF SMAC-MAC(SMAC-IDX) = OBSV-MAC
062700         MOVE "Y" TO MAC-STATIC-SW.
062800 232-EXIT.
062900     EXIT.
063000
063100 240-SEARCH-MOBILE-MAC.
063200     MOVE "N" TO MAC-MOBILE-SW.
063300     PERFORM 242-COMPARE-MOBILE-MAC THRU 242-EXIT
063400         VARYING MMAC-IDX FROM 1 BY 1
063500         UNTIL MMAC-IDX > WS-MMAC-COUNT OR MAC-IS-MOBILE.
063600 240-EXIT.
063700     EXIT.
063800
063900 242-COMPARE-MOBILE-MAC.
064000     IF MMAC-MAC(MMAC-IDX) = OBSV-MAC
064100         MOVE "Y" TO MAC-MOBILE-SW.
064200 242-EXIT.
064300     EXIT.
064400
064500*----------------------------------------------------------------
064600* DEVICE MASTER RANDOM LOOKUP - DVCODE TELLS EVERY CALLER BELOW
064700* WHETHER THE DEVICE ROW (AND THEREFORE ITS OUI/ENCRYPTION/SSID)
064800* IS AVAILABLE FOR THIS OBSERVATION'S MAC.
064900*----------------------------------------------------------------
065000 250-LOOKUP-DEVICE.
065100     MOVE "250-LOOKUP-DEVICE" TO PARA-NAME.
065200     MOVE OBSV-MAC TO DEVC-MAC.
065300     READ WF-DEVCVS.
065400 250-EXIT.
065500     EXIT.
065600
065700*----------------------------------------------------------------
065800* MAC COUNTS - DEVICE MATCH IS NOT REQUIRED.  SSID IS TAKEN FROM
065900* THE DEVICE MASTER WHEN THE ROW IS FIRST CREATED; IT STAYS
066000* BLANK IF NO DEVICE ROW WAS FOUND AT THAT TIME.
066100*----------------------------------------------------------------
066200 400-MAC-COUNTS.
066300     MOVE "400-MAC-COUNTS" TO PARA-NAME.
066400     ADD +1 TO OBSV-IN-SCOPE-COUNT.
066500     MOVE 0 TO WS-BEST-IDX.
066600     PERFORM 402-FIND-MAC-ROW THRU 402-EXIT
066700         VARYING WS-SORT-I FROM 1 BY 1
066800         UNTIL WS-SORT-I > WS-MAC-TBL-COUNT.
066900     IF WS-BEST-IDX = 0
067000         IF WS-MAC-TBL-COUNT > 499
067100             DISPLAY "** WARNING - MAC TABLE FULL, MAC DROPPED "
067200                     OBSV-MAC
067300             GO TO 400-EXIT.
067400     IF WS-BEST-IDX = 0
067500         ADD +1 TO WS-MAC-TBL-COUNT
067600         SET ATMR-MAC-IDX TO WS-MAC-TBL-COUNT
067700         MOVE OBSV-MAC TO ATMR-MAC-ADDR(ATMR-MAC-IDX)
067800         MOVE +1 TO ATMR-MAC-COUNT(ATMR-MAC-IDX)
067900         IF DEVICE-FOUND
068000             MOVE DEVC-SSID TO ATMR-MAC-SSID(ATMR-MAC-IDX)
068100         ELSE
068200             MOVE SPACES TO ATMR-MAC-SSID(ATMR-MAC-IDX)
068300     ELSE
068400         SET ATMR-MAC-IDX TO WS-BEST-IDX
068500         ADD +1 TO ATMR-MAC-COUNT(ATMR-MAC-IDX).
068600 400-EXIT.
068700     EXIT.
068800
068900 402-FIND-MAC-ROW.
069000     SET ATMR-MAC-IDX TO WS-SORT-I.
069100     IF ATMR-MAC-ADDR(ATMR-MAC-IDX) = OBSV-MAC
069200         MOVE WS-SORT-I TO WS-BEST-IDX.
069300 402-EXIT.
069400     EXIT.
069500
069600*----------------------------------------------------------------
069700* ENCRYPTION COUNTS - DEVICE MATCH IS REQUIRED (ONLY REACHED
069800* WHEN 210-PROCESS-ONE-OBSV FOUND A DEVICE ROW).  NORMALIZE THE
069900* DEVICE'S ENCRYPTION DESCRIPTOR FIRST; UNRECOGNIZED TOKENS ARE
070000* DROPPED RATHER THAN COUNTED.
070100*----------------------------------------------------------------
070200 300-ENCRYPTION-COUNTS.
070300     MOVE "300-ENCRYPTION-COUNTS" TO PARA-NAME.
070400     PERFORM 310-NORMALIZE-PROTOCOL THRU 310-EXIT.
070500     IF NOT PROTOCOL-IS-VALID
070600         GO TO 300-EXIT.
070700     MOVE 0 TO WS-BEST-IDX.
070800     PERFORM 302-FIND-ENC-ROW THRU 302-EXIT
070900         VARYING WS-SORT-I FROM 1 BY 1
071000         UNTIL WS-SORT-I > WS-ENC-TBL-COUNT.
071100     IF WS-BEST-IDX = 0
071200         IF WS-ENC-TBL-COUNT > 9
071300             MOVE "ATMR-ENCRYPT-TBL OVERFLOW" TO ABND-REASON
071400             GO TO 1000-ABEND-RTN.
071500     IF WS-BEST-IDX = 0
071600         ADD +1 TO WS-ENC-TBL-COUNT
071700         SET ATMR-ENC-IDX TO WS-ENC-TBL-COUNT
071800         MOVE WS-NORM-PROTOCOL TO ATMR-ENC-PROTOCOL(ATMR-ENC-IDX)
071900         MOVE +1 TO ATMR-ENC-COUNT(ATMR-ENC-IDX)
072000     ELSE
072100         SET ATMR-ENC-IDX TO WS-BEST-IDX
072200         ADD +1 TO ATMR-ENC-COUNT(ATMR-ENC-IDX).
072300 300-EXIT.
072400     EXIT.
072500
072600 302-FIND-ENC-ROW.
072700     SET ATMR-ENC-IDX TO WS-SORT-I.
072800     IF ATMR-ENC-PROTOCOL(ATMR-ENC-IDX) = WS-NORM-PROTOCOL
072900         MOVE WS-SORT-I TO WS-BEST-IDX.
073000 302-EXIT.
073100     EXIT.
073200
073300*----------------------------------------------------------------
073400* FIRST BLANK-DELIMITED TOKEN OF DEVC-ENCRYPTION; "WPA1" MAPS TO
073500* "WPA".  ONLY "", "Open", "WEP", "WPA", "WPA2" AND "WPA3" ARE
073600* VALID - ANY OTHER TOKEN IS LEFT OUT OF THE COUNTS ENTIRELY.
073700*----------------------------------------------------------------
073800 310-NORMALIZE-PROTOCOL.
073900     MOVE "N" TO WS-PROTOCOL-VALID-SW.
074000     IF DEVC-ENCRYPTION = SPACES
074100         MOVE SPACES TO WS-NORM-PROTOCOL
074200         MOVE "Y" TO WS-PROTOCOL-VALID-SW
074300         GO TO 310-EXIT.
074400     MOVE SPACES TO WS-RAW-TOKEN.
074500     UNSTRING DEVC-ENCRYPTION DELIMITED BY SPACE
074600         INTO WS-RAW-TOKEN.
074700     IF WS-RAW-TOKEN = "WPA1"
074800         MOVE "WPA" TO WS-NORM-PROTOCOL
074900     ELSE
075000         MOVE WS-RAW-TOKEN TO WS-NORM-PROTOCOL.
075100     IF WS-NORM-PROTOCOL = "Open"  OR WS-NORM-PROTOCOL = "WEP"
075200        OR WS-NORM-PROTOCOL = "WPA" OR WS-NORM-PROTOCOL = "WPA2"
075300        OR WS-NORM-PROTOCOL = "WPA3"
075400         MOVE "Y" TO WS-PROTOCOL-VALID-SW.
075500 310-EXIT.
075600     EXIT.
075700
075800*----------------------------------------------------------------
075900* OUI STAGING - DEVICE MATCH REQUIRED.  ALL DISTINCT MANUFACTUR-
076000* ERS ARE STAGED HERE; 500-OUI-COUNTS PICKS THE TOP 5 AFTER THE
076100* SCAN IS COMPLETE SO THIS PARAGRAPH NEVER NEEDS TO RE-SORT.
076200*----------------------------------------------------------------
076300 320-ACCUM-OUI-STAGE.
076400     MOVE "320-ACCUM-OUI-STAGE" TO PARA-NAME.
076500     MOVE 0 TO WS-BEST-IDX.
076600     PERFORM 322-FIND-OUI-ROW THRU 322-EXIT
076700         VARYING WS-SORT-I FROM 1 BY 1
076800         UNTIL WS-SORT-I > WS-OUI-STG-COUNT.
076900     IF WS-BEST-IDX = 0
077000         IF WS-OUI-STG-COUNT > 199
077100             MOVE "WS-OUI-STAGE-TBL OVERFLOW" TO ABND-REASON
077200             GO TO 1000-ABEND-RTN.
077300     IF WS-BEST-IDX = 0
077400         ADD +1 TO WS-OUI-STG-COUNT
077500         SET OUI-STG-IDX TO WS-OUI-STG-COUNT
077600         MOVE DEVC-OUI-MANUF TO OUI-STG-MANUF(OUI-STG-IDX)
077700         MOVE +1 TO OUI-STG-COUNT(OUI-STG-IDX)
077800     ELSE
077900         SET OUI-STG-IDX TO WS-BEST-IDX
078000         ADD +1 TO OUI-STG-COUNT(OUI-STG-IDX).
078100 320-EXIT.
078200     EXIT.
078300
078400 322-FIND-OUI-ROW.
078500     SET OUI-STG-IDX TO WS-SORT-I.
078600     IF OUI-STG-MANUF(OUI-STG-IDX) = DEVC-OUI-MANUF
078700         MOVE WS-SORT-I TO WS-BEST-IDX.
078800 322-EXIT.
078900     EXIT.
079000
079100*----------------------------------------------------------------
079200* UNIQUE-SSID-COUNT TABLE - DEVICE MATCH REQUIRED, ONLY CALLED
079300* FROM 210-PROCESS-ONE-OBSV WHEN DEVICE-FOUND.
079400*----------------------------------------------------------------
079500 260-ACCUM-SSID.
079600     MOVE "260-ACCUM-SSID" TO PARA-NAME.
079700     MOVE 0 TO WS-BEST-IDX.
079800     PERFORM 262-FIND-SSID-ROW THRU 262-EXIT
079900         VARYING WS-SORT-I FROM 1 BY 1
080000         UNTIL WS-SORT-I > WS-SSID-TBL-COUNT.
080100     IF WS-BEST-IDX NOT = 0
080200         GO TO 260-EXIT.
080300     IF WS-SSID-TBL-COUNT > 499
080400         DISPLAY "** WARNING - SSID TABLE FULL, SSID DROPPED "
080500                 DEVC-SSID
080600         GO TO 260-EXIT.
080700     ADD +1 TO WS-SSID-TBL-COUNT.
080800     SET SSID-IDX TO WS-SSID-TBL-COUNT.
080900     MOVE DEVC-SSID TO SSID-VAL(SSID-IDX).
081000 260-EXIT.
081100     EXIT.
081200
081300 262-FIND-SSID-ROW.
081400     SET SSID-IDX TO WS-SORT-I.
081500     IF SSID-VAL(SSID-IDX) = DEVC-SSID
081600         MOVE WS-SORT-I TO WS-BEST-IDX.
081700 262-EXIT.
081800     EXIT.
081900
082000*----------------------------------------------------------------
082100* TOP-5 OUI COUNTS - PARTIAL SELECTION OVER THE STAGING TABLE.
082200* FIVE PASSES, EACH PICKING THE LARGEST UNPICKED ROW, AVOIDS
082300* SORTING THE WHOLE (UP TO 200-ROW) STAGING TABLE.
082400*----------------------------------------------------------------
082500 500-OUI-COUNTS.
082600     MOVE "500-OUI-COUNTS" TO PARA-NAME.
082700     MOVE 0 TO WS-OUI-ROWS-PICKED.
082800     PERFORM 510-PICK-TOP-OUI THRU 510-EXIT
082900         VARYING WS-SORT-I FROM 1 BY 1
083000         UNTIL WS-SORT-I > 5 OR WS-SORT-I > WS-OUI-STG-COUNT.
083100 500-EXIT.
083200     EXIT.
083300
083400 510-PICK-TOP-OUI.
083500     MOVE 0 TO WS-BEST-IDX.
083600     PERFORM 512-FIND-BEST-UNUSED-OUI THRU 512-EXIT
083700         VARYING WS-SORT-J FROM 1 BY 1
083800         UNTIL WS-SORT-J > WS-OUI-STG-COUNT.
083900     IF WS-BEST-IDX = 0
084000         GO TO 510-EXIT.
084100     ADD +1 TO WS-OUI-ROWS-PICKED.
084200     SET ATMR-OUI-IDX TO WS-OUI-ROWS-PICKED.
084300     SET OUI-STG-IDX TO WS-BEST-IDX.
084400     MOVE OUI-STG-MANUF(OUI-STG-IDX) TO ATMR-OUI-MANUF(ATMR-OUI-IDX).
084500     MOVE OUI-STG-COUNT(OUI-STG-IDX) TO ATMR-OUI-COUNT(ATMR-OUI-IDX).
084600     MOVE "Y" TO OUI-STG-USED-SW(OUI-STG-IDX).
084700 510-EXIT.
084800     EXIT.
084900
085000 512-FIND-BEST-UNUSED-OUI.
085100     IF OUI-STG-USED-SW(WS-SORT-J) = "Y"
085200         GO TO 512-EXIT.
085300     IF WS-BEST-IDX = 0
085400         MOVE WS-SORT-J TO WS-BEST-IDX
085500         GO TO 512-EXIT.
085600     IF OUI-STG-COUNT(WS-SORT-J) > OUI-STG-COUNT(WS-BEST-IDX)
085700         MOVE WS-SORT-J TO WS-BEST-IDX.
085800 512-EXIT.
085900     EXIT.
086000
086100*----------------------------------------------------------------
086200* UNIQUE-MAC-COUNT / UNIQUE-SSID-COUNT FOOTER SCALARS - BOTH
086300* ARE JUST THE FILLED-ROW COUNTS OF THE TABLES BUILT DURING THE
086400* OBSERVATION SCAN.
086500*----------------------------------------------------------------
086600 600-UNIQUE-COUNTS.
086700     MOVE "600-UNIQUE-COUNTS" TO PARA-NAME.
086800     MOVE WS-MAC-TBL-COUNT  TO ATMR-UNIQUE-MAC-COUNT.
086900     MOVE WS-SSID-TBL-COUNT TO ATMR-UNIQUE-SSID-COUNT.
087000 600-EXIT.
087100     EXIT.
087200
087300 700-SUMMARY-MAXIMA.
087400     MOVE "700-SUMMARY-MAXIMA" TO PARA-NAME.
087500     DISPLAY "MAX PACKETS PER MAC (UNFILTERED)....: "
087600             ATMR-MAX-PACKETS.
087700     DISPLAY "MAX MOBILE-TRACK POINTS (UNFILTERED): "
087800             ATMR-MAX-MOBILE-POINTS.
087900 700-EXIT.
088000     EXIT.
088100
088200*----------------------------------------------------------------
088300* OUT-OF-LINE SELECTION SORT, DESCENDING ON ATMR-ENC-COUNT.
088400* WHOLE-ROW SWAPS GO THROUGH THE ATMR-ENC-ROW BYTE-VIEW SO ONE
088500* MOVE CARRIES BOTH SUBFIELDS.
088600*----------------------------------------------------------------
088700 720-SORT-ENCRYPTION-TBL.
088800     MOVE "720-SORT-ENCRYPTION-TBL" TO PARA-NAME.
088900     IF WS-ENC-TBL-COUNT < 2
089000         GO TO 720-EXIT.
089100     PERFORM 722-OUTER-ENC-PASS THRU 722-EXIT
089200         VARYING WS-SORT-I FROM 1 BY 1
089300         UNTIL WS-SORT-I >= WS-ENC-TBL-COUNT.
089400 720-EXIT.
089500     EXIT.
089600
089700 722-OUTER-ENC-PASS.
089800     MOVE WS-SORT-I TO WS-BEST-IDX.
089900     PERFORM 724-INNER-ENC-PASS THRU 724-EXIT
090000         VARYING WS-SORT-J FROM WS-SORT-I BY 1
090100         UNTIL WS-SORT-J > WS-ENC-TBL-COUNT.
090200     IF WS-BEST-IDX = WS-SORT-I
090300         GO TO 722-EXIT.
090400     SET ATMR-ENC-IDX TO WS-SORT-I.
090500     MOVE ATMR-ENC-ROW-BYTES(ATMR-ENC-IDX) TO WS-SWAP-ENC-ROW.
090600     SET ATMR-ENC-IDX TO WS-BEST-IDX.
090700     MOVE ATMR-ENC-ROW-BYTES(ATMR-ENC-IDX) TO
090800          ATMR-ENC-ROW-BYTES(WS-SORT-I).
090900     MOVE WS-SWAP-ENC-ROW TO ATMR-ENC-ROW-BYTES(ATMR-ENC-IDX).
091000 722-EXIT.
091100     EXIT.
091200
091300 724-INNER-ENC-PASS.
091400     SET ATMR-ENC-IDX TO WS-BEST-IDX.
091500     IF ATMR-ENC-COUNT(WS-SORT-J) > ATMR-ENC-COUNT(ATMR-ENC-IDX)
091600         MOVE WS-SORT-J TO WS-BEST-IDX.
091700 724-EXIT.
091800     EXIT.
091900
092000*----------------------------------------------------------------
092100* SAME ALGORITHM AS 720-SORT-ENCRYPTION-TBL, MIRRORED OVER
092200* ATMR-MAC-TBL/ATMR-MAC-COUNT VIA THE ATMR-MAC-ROW BYTE-VIEW.
092300*----------------------------------------------------------------
092400 740-SORT-MAC-TBL.
092500     MOVE "740-SORT-MAC-TBL" TO PARA-NAME.
092600     IF WS-MAC-TBL-COUNT < 2
092700         GO TO 740-EXIT.
092800     PERFORM 742-OUTER-MAC-PASS THRU 742-EXIT
092900         VARYING WS-SORT-I FROM 1 BY 1
093000         UNTIL WS-SORT-I >= WS-MAC-TBL-COUNT.
093100 740-EXIT.
093200     EXIT.
093300
093400 742-OUTER-MAC-PASS.
093500     MOVE WS-SORT-I TO WS-BEST-IDX.
093600     PERFORM 744-INNER-MAC-PASS THRU 744-EXIT
093700         VARYING WS-SORT-J FROM WS-SORT-I BY 1
093800         UNTIL WS-SORT-J > WS-MAC-TBL-COUNT.
093900     IF WS-BEST-IDX = WS-SORT-I
094000         GO TO 742-EXIT.
094100     SET ATMR-MAC-IDX TO WS-SORT-I.
094200     MOVE ATMR-MAC-ROW-BYTES(ATMR-MAC-IDX) TO WS-SWAP-MAC-ROW.
094300     SET ATMR-MAC-IDX TO WS-BEST-IDX.
094400     MOVE ATMR-MAC-ROW-BYTES(ATMR-MAC-IDX) TO
094500          ATMR-MAC-ROW-BYTES(WS-SORT-I).
094600     MOVE WS-SWAP-MAC-ROW TO ATMR-MAC-ROW-BYTES(ATMR-MAC-IDX).
094700 742-EXIT.
094800     EXIT.
094900
095000 744-INNER-MAC-PASS.
095100     SET ATMR-MAC-IDX TO WS-BEST-IDX.
095200     IF ATMR-MAC-COUNT(WS-SORT-J) > ATMR-MAC-COUNT(ATMR-MAC-IDX)
095300         MOVE WS-SORT-J TO WS-BEST-IDX.
095400 744-EXIT.
095500     EXIT.
095600
095700*----------------------------------------------------------------
095800* PRINT THE FOUR-SECTION SUMMARY - HEADER, THREE DETAIL
095900* SECTIONS, FOOTER TOTALS.  NO CONTROL BREAKS BEYOND THE
096000* SECTION STRUCTURE ITSELF.
096100*----------------------------------------------------------------
096200 800-PRINT-REPORT.
096300     MOVE "800-PRINT-REPORT" TO PARA-NAME.
096400     MOVE WS-RPT-MISSION TO HDR-MISSION-O.
096500     MOVE ATMR-MIN-TS    TO HDR-MIN-TS-O.
096600     MOVE ATMR-MAX-TS    TO HDR-MAX-TS-O.
096700     WRITE SYSOUT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
096800     WRITE SYSOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
096900
097000     WRITE SYSOUT-REC FROM WS-SEC1-HDR AFTER ADVANCING 1.
097100     WRITE SYSOUT-REC FROM WS-SEC1-COL-HDR AFTER ADVANCING 1.
097200     PERFORM 810-PRINT-ENC-LINE THRU 810-EXIT
097300         VARYING ATMR-ENC-IDX FROM 1 BY 1
097400         UNTIL ATMR-ENC-IDX > WS-ENC-TBL-COUNT.
097500     WRITE SYSOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
097600
097700     WRITE SYSOUT-REC FROM WS-SEC2-HDR AFTER ADVANCING 1.
097800     WRITE SYSOUT-REC FROM WS-SEC2-COL-HDR AFTER ADVANCING 1.
097900     PERFORM 820-PRINT-OUI-LINE THRU 820-EXIT
098000         VARYING ATMR-OUI-IDX FROM 1 BY 1
098100         UNTIL ATMR-OUI-IDX > WS-OUI-ROWS-PICKED.
098200     WRITE SYSOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
098300
098400     WRITE SYSOUT-REC FROM WS-SEC3-HDR AFTER ADVANCING 1.
098500     WRITE SYSOUT-REC FROM WS-SEC3-COL-HDR AFTER ADVANCING 1.
098600     PERFORM 830-PRINT-MAC-LINE THRU 830-EXIT
098700         VARYING ATMR-MAC-IDX FROM 1 BY 1
098800         UNTIL ATMR-MAC-IDX > WS-MAC-TBL-COUNT.
098900     WRITE SYSOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
099000
099100     WRITE SYSOUT-REC FROM WS-FOOTER-HDR AFTER ADVANCING 1.
099200     MOVE ATMR-UNIQUE-MAC-COUNT  TO FTR-UNIQ-MAC-O.
099300     MOVE ATMR-UNIQUE-SSID-COUNT TO FTR-UNIQ-SSID-O.
099400     MOVE ATMR-MAX-PACKETS       TO FTR-MAX-PKT-O.
099500     MOVE ATMR-MAX-MOBILE-POINTS TO FTR-MAX-MOB-O.
099600     WRITE SYSOUT-REC FROM WS-FOOTER-REC AFTER ADVANCING 1.
099700 800-EXIT.
099800     EXIT.
099900
100000 810-PRINT-ENC-LINE.
100100     MOVE ATMR-ENC-PROTOCOL(ATMR-ENC-IDX) TO SEC1-PROTOCOL-O.
100200     MOVE ATMR-ENC-COUNT(ATMR-ENC-IDX)    TO SEC1-COUNT-O.
100300     WRITE SYSOUT-REC FROM WS-SEC1-DETAIL AFTER ADVANCING 1.
100400 810-EXIT.
100500     EXIT.
100600
100700 820-PRINT-OUI-LINE.
100800     MOVE ATMR-OUI-MANUF(ATMR-OUI-IDX) TO SEC2-MANUF-O.
100900     MOVE ATMR-OUI-COUNT(ATMR-OUI-IDX) TO SEC2-COUNT-O.
101000     WRITE SYSOUT-REC FROM WS-SEC2-DETAIL AFTER ADVANCING 1.
101100 820-EXIT.
101200     EXIT.
101300
101400 830-PRINT-MAC-LINE.
101500     MOVE ATMR-MAC-ADDR(ATMR-MAC-IDX) TO SEC3-MAC-O.
101600     MOVE ATMR-MAC-SSID(ATMR-MAC-IDX) TO SEC3-SSID-O.
101700     MOVE ATMR-MAC-COUNT(ATMR-MAC-IDX) TO SEC3-COUNT-O.
101800     WRITE SYSOUT-REC FROM WS-SEC3-DETAIL AFTER ADVANCING 1.
101900 830-EXIT.
102000     EXIT.
102100
102200 860-OPEN-FILES.
102300     MOVE "860-OPEN-FILES" TO PARA-NAME.
102400     OPEN INPUT WF-CTLCRD, WF-OBSVQS, WF-SESSVS, WF-DEVCVS,
102500                WF-STAPVS, WF-MTRKVS.
102600     OPEN OUTPUT SYSOUT.
102700 860-EXIT.
102800     EXIT.
102900
103000 850-CLOSE-FILES.
103100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
103200     CLOSE WF-CTLCRD, WF-OBSVQS, WF-SESSVS, WF-DEVCVS,
103300           WF-STAPVS, WF-MTRKVS, SYSOUT.
103400 850-EXIT.
103500     EXIT.
103600
103700 900-READ-CTLCRD.
103800     MOVE "900-READ-CTLCRD" TO PARA-NAME.
103900     READ WF-CTLCRD INTO WF-CTLCRD-DETAIL
104000         AT END MOVE "10" TO CFCODE.
104100 900-EXIT.
104200     EXIT.
104300
104400 905-READ-SESS.
104500     MOVE "905-READ-SESS" TO PARA-NAME.
104600     READ WF-SESSVS
104700         AT END MOVE "10" TO SVCODE.
104800 905-EXIT.
104900     EXIT.
105000
105100 910-READ-OBSV.
105200     MOVE "910-READ-OBSV" TO PARA-NAME.
105300     READ WF-OBSVQS INTO WF-OBSERVATION-REC
105400         AT END MOVE "10" TO OFCODE.
105500 910-EXIT.
105600     EXIT.
105700
105800 999-CLEANUP.
105900     MOVE "999-CLEANUP" TO PARA-NAME.
106000     DISPLAY "SESSIONS SCANNED.......: " SESSIONS-SCANNED.
106100     DISPLAY "OBSERVATIONS SCANNED...: " OBSV-SCANNED-COUNT.
106200     DISPLAY "OBSERVATIONS IN SCOPE..: " OBSV-IN-SCOPE-COUNT.
106300     DISPLAY "DISTINCT MACS IN SCOPE.: " WS-MAC-TBL-COUNT.
106400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
106500     DISPLAY "******** NORMAL EOJ - WFATMOS ********".
106600 999-EXIT.
106700     EXIT.
106800
106900 1000-ABEND-RTN.
107000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
107100     MOVE WS-CURRENT-MAC TO ABND-ACTUAL-VAL.
107200     WRITE SYSOUT-REC FROM WF-ABEND-REC.
107300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107400     DISPLAY "******** ABNORMAL EOJ - WFATMOS ********"
107500         UPON CONSOLE.
107600     DISPLAY ABND-REASON UPON CONSOLE.
107700     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
