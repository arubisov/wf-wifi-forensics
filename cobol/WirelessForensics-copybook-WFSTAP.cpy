000100******************************************************************
000200* WFSTAP  --  STATIC-AP RECORD (ONE PER DEVICE CLASSIFIED FIXED)
000300*
000400*             KEYED BY STAP-MAC ON THE WFSTAP VSAM FILE.  ENTIRE
000500*             FILE IS REBUILT BY EVERY WFCLSFY RUN - SEE PARA
000600*             700-REWRITE-OUTPUTS.  LAT-MEAN/LON-MEAN COME BACK
000700*             FROM WFWMED (WEIGHTED GEOMETRIC MEDIAN).
000800*
000900* MAINTENANCE:
001000*   07/11/97  JS   ORIGINAL CODING FOR MISSION DATASTORE R1
001100*   11/30/99  RD   Y2K REVIEW - FIRST-SEEN/LAST-SEEN ARE EPOCH
001200*                  SECONDS - OK
001300*   06/14/03  MM   ADDED STAP-LOC-ERROR-OCTETS REDEFINES FOR THE
001400*                  DIAGNOSTIC DUMP UTILITY (SEE WFABND)
001500******************************************************************
001600 01  WF-STATIC-AP-REC.
001700     05  STAP-MAC                     PIC X(17).
001800     05  STAP-LAT-MEAN                PIC S9(03)V9(07).
001900     05  STAP-LON-MEAN                PIC S9(03)V9(07).
002000     05  STAP-LOC-ERROR-M             PIC 9(09)V9(03).
002100     05  STAP-LOC-ERROR-OCTETS REDEFINES STAP-LOC-ERROR-M.
002200         10  STAP-LOC-ERROR-WHOLE     PIC 9(09).
002300         10  STAP-LOC-ERROR-FRAC      PIC 9(03).
002400     05  STAP-FIRST-SEEN              PIC S9(10).
002500     05  STAP-LAST-SEEN                PIC S9(10).
002600     05  STAP-N-OBS                    PIC 9(09).
002700     05  FILLER                       PIC X(02).
